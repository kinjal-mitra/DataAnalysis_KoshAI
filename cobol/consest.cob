000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. CONSEST-COB.
000130 AUTHOR. J C ALMEIDA.
000140 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000150 DATE-WRITTEN. 24/03/1987.
000160 DATE-COMPILED.
000170 SECURITY. USO INTERNO - EMPRESA S/A.
000180
000190******************************************************************
000200*    ANALISTA         : J C ALMEIDA
000210*    PROGRAMADOR(A)   : J C ALMEIDA
000220*    FINALIDADE       : CONSULTA DE ESTACOES - LE O ARQUIVO DE
000230*                        MEDICOES E EMITE A LISTA DE ESTACOES
000240*                        DISTINTAS PRESENTES, EM ORDEM ALFABETICA
000250*                        (CONTRATO CIA SANEAMENTO - TUS/CT)
000260*    DATA             : 24/03/1987
000270*
000280*    VRS   DATA        PROGR  CHAMADO   DESCRICAO
000290*    ---   ----------  -----  --------  -------------------------
000300*    1.0   24/03/1987  JCA    RQ-0115   IMPLANTACAO INICIAL - LISTA
000310*                                       DE ESTACOES DO ARQUIVO
000320*    1.05  15/08/1988  JCA    RQ-0140   AJUSTE DE COSMETICA NO
000330*                                       ALINHAMENTO DA LISTAGEM -
000340*                                       SEM MUDANCA DE REGRA
000350*    1.1   09/02/1990  MSF    RQ-0256   ARQUIVO SEM O CAMPO ESTACAO
000360*                                       PASSA A GERAR LISTA VAZIA
000370*                                       EM VEZ DE ABENDAR
000380*    1.15  18/07/1992  MSF    RQ-0290   REVISADOS OS COMENTARIOS DE
000390*                                       CABECALHO DO FONTE - SEM
000400*                                       ALTERACAO DE LOGICA
000410*    1.2   11/09/1998  OSK    RQ-0561   REVISAO PARA VIRADA DO ANO
000420*                                       2000 - SEM IMPACTO NESTE
000430*                                       PROGRAMA (NAO TRATA DATAS)
000440*    1.25  04/01/1999  OSK    RQ-0564   TESTES DE VIRADA DE SECULO
000450*                                       CONCLUIDOS SEM PENDENCIAS
000460*    1.3   02/10/2003  LVB    RQ-0703   LIMITE DE ESTACOES DISTINTAS
000470*                                       ELEVADO DE 20 PARA 50
000480*    1.35  20/11/2003  LVB    RQ-0704   RENOMEADAS VARIAVEIS DE
000490*                                       TRABALHO DA DEDUPLICACAO
000500*                                       PARA PADRONIZAR COM OS
000510*                                       DEMAIS PROGRAMAS DO CONTRATO
000520*    1.4   14/01/2004  LVB    RQ-0707   INCLUIDO AVISO NO CONSOLE
000530*                                       QUANDO O CODIGO DE ESTACAO
000540*                                       TRAZ CARACTERE FORA DO
000550*                                       ESPERADO (LETRA/DIGITO) -
000560*                                       SO AVISO, NAO MUDA A LISTA
000570*    1.45  30/08/2005  LVB    RQ-0716   REVISAO FINAL DE COMENTARIOS
000580*                                       DE TODOS OS PARAGRAFOS DO
000590*                                       PROGRAMA A PEDIDO DA
000600*                                       AUDITORIA DE SISTEMAS - SEM
000610*                                       MUDANCA DE LOGICA OU LAYOUT
000620******************************************************************
000630
000640******************************************************************
000650*    NOTAS DE OPERACAO
000660******************************************************************
000670*    - PROGRAMA DE CONSULTA (NAO GRAVA ARQUIVO DE SAIDA) - EMITE
000680*      A LISTA DE ESTACOES DIRETO NO CONSOLE (DISPLAY).
000690*    - LE O EXTRATO COMPLETO DE MEDICOES (MEDENT) E ACUMULA AS
000700*      ESTACOES DISTINTAS EM MEMORIA - NAO HA FILTRO DE ESTACAO
000710*      PEDIDA COMO NO PIVEST-COB, TODAS SAO LISTADAS.
000720*    - ARQUIVO SEM ESTRUTURA VALIDA GERA LISTA VAZIA (RQ-0256),
000730*      NUNCA ABEND - CONSULTA MERAMENTE INFORMATIVA.
000740*    - LIMITE FIXO DE TABELA EM MEMORIA: 50 ESTACOES DISTINTAS
000750*      (RQ-0703) - ACIMA DISSO, AS EXCEDENTES SAO IGNORADAS.
000760******************************************************************
000770
000780*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 ENVIRONMENT DIVISION.
000800
000810 CONFIGURATION SECTION.
000820
000830* CLASSE DE CARACTERES ESPERADA PARA O CODIGO DE ESTACAO -
000840* LETRA, DIGITO OU BRANCO DE PREENCHIMENTO (RQ-0707). USADA
000850* SO PARA AVISO NO CONSOLE (VER 0320-ACUMULA-ESTACAO) - NAO
000860* FILTRA NEM REJEITA REGISTRO, POIS O CONTRATO NAO RESTRINGE
000870* OS CARACTERES VALIDOS DE STATION-ID.
000880 SPECIAL-NAMES.
000890     CLASS WS-CLASSE-ESTACAO IS 'A' THRU 'Z', '0' THRU '9', SPACE.
000900
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT MEDENT ASSIGN TO MEDENT
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS WS-FS-MEDENT.
000960
000970     SELECT ESTSAI ASSIGN TO ESTSAI
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS WS-FS-ESTSAI.
001000
001010*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001020 DATA DIVISION.
001030 FILE SECTION.
001040
001050* LAYOUT DO ARQUIVO DE MEDICOES (ENTRADA - SEQUENCIAL)
001060* LARGO DO REGISTRO = 43 BYTES - IGUAL AO USADO EM PIVEST-COB
001070 FD  MEDENT
001080     LABEL RECORD STANDARD
001090     RECORD CONTAINS 43 CHARACTERS.
001100
001110 01  REG-MEDICAO.
001120     05  MED-STATION-ID          PIC X(08).
001130     05  MED-PCODE               PIC X(08).
001140     05  MED-MEAS-DATE           PIC X(10).
001150     05  MED-RESULT              PIC S9(07)V9(04)
001160                                  SIGN LEADING SEPARATE.
001170     05  FILLER                  PIC X(05).
001180
001190* REDEFINE DA DATA, MANTIDA IGUAL A USADA EM PIVEST-COB - AS
001200* DUAS LAYOUTS SAO COPIADAS DA MESMA FICHA DE ANALISE E NAO
001210* HA CAMPO CALCULADO POR DATA NESTE PROGRAMA.
001220 01  MED-MEAS-DATE-R REDEFINES REG-MEDICAO.
001230     05  FILLER                  PIC X(16).
001240     05  MED-DT-ANO              PIC X(04).
001250     05  FILLER                  PIC X(01).
001260     05  MED-DT-MES              PIC X(02).
001270     05  FILLER                  PIC X(01).
001280     05  MED-DT-DIA              PIC X(02).
001290     05  FILLER                  PIC X(17).
001300
001310* REDEFINE PARA CONFERIR SE O REGISTRO TEM AO MENOS O CAMPO
001320* ESTACAO PREENCHIDO (ARQUIVO SEM ESTRUTURA VALIDA - RQ-0256).
001330 01  MED-LINHA-BRUTA REDEFINES REG-MEDICAO.
001340     05  MED-TXT-STATION         PIC X(08).
001350     05  FILLER                  PIC X(35).
001360
001370* LAYOUT DA LISTA DE ESTACOES (SAIDA)
001380 FD  ESTSAI
001390     LABEL RECORD STANDARD
001400     RECORD CONTAINS 08 CHARACTERS.
001410
001420 01  REG-ESTACAO                 PIC X(08).
001430
001440*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001450 WORKING-STORAGE SECTION.
001460
001470******************************************************************
001480*    GLOSSARIO DE TERMOS DO CONTRATO USADOS NESTE PROGRAMA
001490******************************************************************
001500*    ESTACAO (STATION) - PONTO DE MEDICAO DO CONTRATO. SO EXISTEM
001510*                         DUAS NO CADASTRO ATUAL: TUS E CT - ESTE
001520*                         PROGRAMA LISTA AS QUE DE FATO APARECEM
001530*                         NO ARQUIVO, NAO VALIDA CONTRA A LISTA
001540*                         FIXA (ISSO E FEITO PELO PIVEST-COB).
001550*    LISTA VAZIA        - RESULTADO NORMAL (NAO E ERRO) QUANDO O
001560*                         ARQUIVO NAO TEM ESTRUTURA VALIDA OU
001570*                         ESTA VAZIO - VER RQ-0256 NO LOG ACIMA.
001580******************************************************************
001590
001600* -- '00' = OK. QUALQUER OUTRO VALOR APOS OPEN DE MEDENT
001610* -- FAZ O RUN EMITIR LISTA VAZIA (RQ-0256), NUNCA ABENDAR.
001620 77  WS-FS-MEDENT            PIC XX      VALUE SPACES.
001630 77  WS-FS-ESTSAI            PIC XX      VALUE SPACES.
001640
001650* -- FIM DE ARQUIVO DA LEITURA DE MEDICOES (VER 0310).
001660 77  WS-EOF-MEDENT           PIC X       VALUE 'N'.
001670     88  FIM-MEDENT                      VALUE 'S'.
001680     88  NAO-FIM-MEDENT                  VALUE 'N'.
001690
001700* -- LIGADO EM 0100 SE MEDENT NAO ABRIU - GOVERNA 0300/0500/9000
001710* -- PARA QUE O RUN TERMINE COM A LISTA VAZIA, SEM ABEND (RQ-0256).
001720 01  WS-SWITCH-ARQUIVO           PIC X   VALUE 'N'.
001730     88  WS-ARQUIVO-INVALIDO             VALUE 'S'.
001740     88  WS-ARQUIVO-VALIDO               VALUE 'N'.
001750
001760*----------- TABELA DE ESTACOES DISTINTAS (ORDENADA) --------
001770* LIMITE FIXO DE 50 ESTACOES - VER RQ-0703
001780 01  WS-TAB-ESTACOES.
001790     05  WS-ESTACAO-DIST OCCURS 50 TIMES
001800             INDEXED BY WS-IX-EST PIC X(08).
001810     05  FILLER                  PIC X(01).
001820
001830* REDEFINE EM BLOCO DA TABELA - USADA PARA LIMPAR TODAS AS 50
001840* POSICOES DE UMA SO VEZ NA ABERTURA DO RUN (VER 0050-INICIALIZA).
001850 01  WS-TAB-ESTACOES-BLOCO REDEFINES WS-TAB-ESTACOES
001860                                     PIC X(401).
001870 77  WS-QTD-ESTACOES         COMP PIC S9(04) VALUE ZERO.
001880 77  WS-IX-EST2              COMP PIC S9(04) VALUE ZERO.
001890* -- VARIAVEL AUXILIAR DA TROCA NA ORDENACAO BOLHA (VER 0420).
001900 77  WS-ESTACAO-TROCA        PIC X(08)   VALUE SPACES.
001910
001920* -- SWITCH DE APOIO A DEDUPLICACAO (VER 0320/0321).
001930 77  WS-ESTACAO-VISTA        PIC X       VALUE 'N'.
001940     88  ESTACAO-JA-VISTA                VALUE 'S'.
001950     88  ESTACAO-NOVA                    VALUE 'N'.
001960
001970* -- TOTAL DE REGISTROS LIDOS DE MEDENT NESTE RUN.
001980 77  WS-QTD-LIDOS            COMP PIC S9(08) VALUE ZERO.
001990
002000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002010 PROCEDURE DIVISION.
002020
002030*==============================================================
002040* GET-STATIONS - VARRE O ARQUIVO DE MEDICOES E EMITE A LISTA
002050* DE ESTACOES DISTINTAS EM ORDEM ASCENDENTE (RQ-0115)
002060*==============================================================
002070* -- SEM ESTACAO PEDIDA NESTE PROGRAMA (DIFERENTE DE PIVEST-COB)
002080* -- - GET-STATIONS VARRE O ARQUIVO INTEIRO DE UMA SO VEZ.
002090 0000-INICIO.
002100* -- ZERA A TABELA DE ESTACOES ANTES DE COMECAR O RUN.
002110     PERFORM 0050-INICIALIZA THRU 0050-EXIT.
002120* -- ABRE MEDENT (ENTRADA) E ESTSAI (SAIDA), SE POSSIVEL.
002130     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
002140* -- CARGA E DEDUPLICACAO DAS ESTACOES DO ARQUIVO.
002150     PERFORM 0300-CARREGA-ESTACOES THRU 0300-EXIT.
002160* -- ORDEM ASCENDENTE PARA A LISTA FINAL (RQ-0115).
002170     PERFORM 0400-ORDENA-ESTACOES THRU 0400-EXIT.
002180* -- GRAVA UMA ESTACAO POR REGISTRO EM ESTSAI.
002190     PERFORM 0500-EMITE-LISTA THRU 0500-EXIT.
002200* -- FECHA O QUE ESTIVER ABERTO E DEVOLVE RC=0.
002210     PERFORM 9000-ENCERRA THRU 9000-EXIT.
002220     STOP RUN.
002230
002240*-------------------------------------------------------------
002250* -- LIMPA A TABELA DE ESTACOES DE UMA SO VEZ, VIA REDEFINES
002260* -- EM BLOCO (WS-TAB-ESTACOES-BLOCO), ANTES DE CARREGAR.
002270*-------------------------------------------------------------
002280 0050-INICIALIZA.
002290     MOVE SPACES TO WS-TAB-ESTACOES-BLOCO.
002300 0050-EXIT.
002310     EXIT.
002320
002330*-------------------------------------------------------------
002340* -- SE MEDENT NAO ABRIR, O RUN NAO ABENDA - SO MARCA O SWITCH
002350* -- DE ARQUIVO INVALIDO PARA SAIR COM LISTA VAZIA (RQ-0256).
002360*-------------------------------------------------------------
002370 0100-ABRE-ARQUIVOS.
002380     OPEN INPUT MEDENT.
002390     IF WS-FS-MEDENT NOT = '00'
002400        SET WS-ARQUIVO-INVALIDO TO TRUE
002410        SET FIM-MEDENT TO TRUE
002420        GO TO 0100-EXIT.
002430     SET WS-ARQUIVO-VALIDO TO TRUE.
002440     SET NAO-FIM-MEDENT TO TRUE.
002450* -- SAIDA SO E ABERTA SE A ENTRADA ABRIU COM SUCESSO.
002460     OPEN OUTPUT ESTSAI.
002470 0100-EXIT.
002480     EXIT.
002490
002500*-------------------------------------------------------------
002510* -- SE O ARQUIVO NAO PODE SER LIDO (INEXISTENTE OU FORA DO
002520* -- FORMATO), A LISTA SAI VAZIA - NAO E CONDICAO DE ERRO.
002530*-------------------------------------------------------------
002540 0300-CARREGA-ESTACOES.
002550     MOVE ZERO TO WS-QTD-LIDOS.
002560     MOVE ZERO TO WS-QTD-ESTACOES.
002570     IF WS-ARQUIVO-INVALIDO
002580        GO TO 0300-EXIT.
002590     PERFORM 0310-LE-MEDICAO THRU 0310-EXIT
002600        UNTIL FIM-MEDENT.
002610 0300-EXIT.
002620     EXIT.
002630
002640 0310-LE-MEDICAO.
002650     READ MEDENT
002660        AT END
002670           SET FIM-MEDENT TO TRUE
002680           GO TO 0310-EXIT.
002690     ADD 1 TO WS-QTD-LIDOS.
002700* -- REGISTRO SEM O CAMPO ESTACAO E IGNORADO SILENCIOSAMENTE
002710* -- (NAO ENTRA NA CONTAGEM DE DISTINTAS, NAO E ERRO - RQ-0256).
002720     IF MED-TXT-STATION NOT = SPACES
002730        PERFORM 0320-ACUMULA-ESTACAO THRU 0320-EXIT.
002740 0310-EXIT.
002750     EXIT.
002760
002770*-------------------------------------------------------------
002780* -- AVISO (NAO FATAL) QUANDO O CODIGO TRAZ CARACTERE FORA DA
002790* -- CLASSE ESPERADA (RQ-0707) - A ESTACAO E ACUMULADA DO
002800* -- MESMO JEITO, O CONTRATO NAO RESTRINGE OS CARACTERES.
002810*-------------------------------------------------------------
002820 0320-ACUMULA-ESTACAO.
002830     IF MED-STATION-ID IS NOT WS-CLASSE-ESTACAO
002840        DISPLAY 'CONSEST-COB *** AVISO: STATION-ID COM CARACTERE '
002850           'INESPERADO: ' MED-STATION-ID.
002860* -- DEDUPLICACAO LINEAR - SO ENTRA ESTACAO AINDA NAO VISTA.
002870     SET ESTACAO-NOVA TO TRUE.
002880     PERFORM 0321-PROCURA-ESTACAO THRU 0321-EXIT
002890        VARYING WS-IX-EST FROM 1 BY 1
002900        UNTIL WS-IX-EST > WS-QTD-ESTACOES
002910        OR ESTACAO-JA-VISTA.
002920     IF ESTACAO-NOVA AND WS-QTD-ESTACOES < 50
002930        ADD 1 TO WS-QTD-ESTACOES
002940        MOVE MED-STATION-ID TO WS-ESTACAO-DIST (WS-QTD-ESTACOES).
002950 0320-EXIT.
002960     EXIT.
002970
002980 0321-PROCURA-ESTACAO.
002990     IF WS-ESTACAO-DIST (WS-IX-EST) = MED-STATION-ID
003000        SET ESTACAO-JA-VISTA TO TRUE.
003010 0321-EXIT.
003020     EXIT.
003030
003040*-------------------------------------------------------------
003050* -- ORDENACAO POR TROCA (BOLHA) - TABELA PEQUENA (MAX. 50),
003060* -- NAO JUSTIFICA UM SORT EXTERNO.
003070*-------------------------------------------------------------
003080 0400-ORDENA-ESTACOES.
003090* -- TABELA COM 0 OU 1 ESTACAO JA ESTA ORDENADA.
003100     IF WS-QTD-ESTACOES < 2
003110        GO TO 0400-EXIT.
003120     PERFORM 0410-PASSADA-EXTERNA THRU 0410-EXIT
003130        VARYING WS-IX-EST FROM 1 BY 1
003140        UNTIL WS-IX-EST > WS-QTD-ESTACOES.
003150 0400-EXIT.
003160     EXIT.
003170
003180*-------------------------------------------------------------
003190* -- UMA PASSADA EXTERNA POR ELEMENTO DA TABELA.
003200*-------------------------------------------------------------
003210 0410-PASSADA-EXTERNA.
003220     PERFORM 0420-PASSADA-INTERNA THRU 0420-EXIT
003230        VARYING WS-IX-EST2 FROM 1 BY 1
003240        UNTIL WS-IX-EST2 > WS-QTD-ESTACOES - 1.
003250 0410-EXIT.
003260     EXIT.
003270
003280*-------------------------------------------------------------
003290* -- TROCA O PAR SE ESTIVER FORA DA ORDEM ASCENDENTE.
003300*-------------------------------------------------------------
003310 0420-PASSADA-INTERNA.
003320     IF WS-ESTACAO-DIST (WS-IX-EST2) >
003330        WS-ESTACAO-DIST (WS-IX-EST2 + 1)
003340        MOVE WS-ESTACAO-DIST (WS-IX-EST2) TO WS-ESTACAO-TROCA
003350        MOVE WS-ESTACAO-DIST (WS-IX-EST2 + 1)
003360             TO WS-ESTACAO-DIST (WS-IX-EST2)
003370        MOVE WS-ESTACAO-TROCA
003380             TO WS-ESTACAO-DIST (WS-IX-EST2 + 1).
003390 0420-EXIT.
003400     EXIT.
003410
003420*-------------------------------------------------------------
003430* -- ARQUIVO INVALIDO NA ABERTURA - ESTSAI NUNCA FOI ABERTO,
003440* -- NAO HA COMO GRAVAR. LISTA SAI VAZIA (RQ-0256).
003450*-------------------------------------------------------------
003460 0500-EMITE-LISTA.
003470     IF WS-ARQUIVO-INVALIDO
003480        GO TO 0500-EXIT.
003490* -- JA ORDENADA POR 0400 - GRAVA NA ORDEM DA TABELA.
003500     PERFORM 0510-GRAVA-ESTACAO THRU 0510-EXIT
003510        VARYING WS-IX-EST FROM 1 BY 1
003520        UNTIL WS-IX-EST > WS-QTD-ESTACOES.
003530 0500-EXIT.
003540     EXIT.
003550
003560*-------------------------------------------------------------
003570* -- UM REGISTRO DE SAIDA POR ESTACAO DISTINTA.
003580*-------------------------------------------------------------
003590 0510-GRAVA-ESTACAO.
003600     MOVE WS-ESTACAO-DIST (WS-IX-EST) TO REG-ESTACAO.
003610     WRITE REG-ESTACAO.
003620 0510-EXIT.
003630     EXIT.
003640
003650*-------------------------------------------------------------
003660* -- SO FECHA OS ARQUIVOS SE DE FATO FORAM ABERTOS (SWITCH DE
003670* -- ARQUIVO VALIDO, NAO O STATUS DE E/S - VER RQ-0256).
003680*-------------------------------------------------------------
003690 9000-ENCERRA.
003700     IF WS-ARQUIVO-VALIDO
003710        CLOSE MEDENT
003720        CLOSE ESTSAI.
003730     MOVE ZERO TO RETURN-CODE.
003740 9000-EXIT.
003750     EXIT.
