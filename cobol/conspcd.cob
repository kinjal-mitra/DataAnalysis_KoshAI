000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. CONSPCD-COB.
000130 AUTHOR. J C ALMEIDA.
000140 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000150 DATE-WRITTEN. 31/03/1987.
000160 DATE-COMPILED.
000170 SECURITY. USO INTERNO - EMPRESA S/A.
000180
000190******************************************************************
000200*    ANALISTA         : J C ALMEIDA
000210*    PROGRAMADOR(A)   : J C ALMEIDA
000220*    FINALIDADE       : CONSULTA DE PCODES DE UMA ESTACAO - LE O
000230*                        CARTAO DE PARAMETROS (ESTACAO PEDIDA),
000240*                        FILTRA O ARQUIVO DE MEDICOES E EMITE A
000250*                        LISTA DE PCODES DISTINTOS EM ORDEM
000260*                        ASCENDENTE (CONTRATO CIA SANEAMENTO)
000270*    DATA             : 31/03/1987
000280*
000290*    VRS   DATA        PROGR  CHAMADO   DESCRICAO
000300*    ---   ----------  -----  --------  -------------------------
000310*    1.0   31/03/1987  JCA    RQ-0116   IMPLANTACAO INICIAL - LISTA
000320*                                       DE PCODES DE UMA ESTACAO
000330*    1.05  22/09/1988  JCA    RQ-0141   AJUSTE DE COSMETICA NO
000340*                                       ALINHAMENTO DA LISTAGEM -
000350*                                       SEM MUDANCA DE REGRA
000360*    1.1   09/02/1990  MSF    RQ-0257   ARQUIVO SEM CAMPOS VALIDOS
000370*                                       OU ESTACAO SEM OCORRENCIA
000380*                                       PASSA A GERAR LISTA VAZIA
000390*    1.15  05/05/1993  MSF    RQ-0389   AJUSTE NA ORDENACAO DE PCODE
000400*                                       PARA MANTER PARIDADE COM A
000410*                                       REGRA JA VIGENTE NO PIVEST
000420*                                       (VER RQ-0388 DAQUELE FONTE)
000430*    1.2   27/03/1997  OSK    RQ-0522   LIMITE DE PCODES ELEVADO
000440*                                       DE 30 PARA 50 (IGUAL PIVEST)
000450*    1.3   11/09/1998  OSK    RQ-0561   REVISAO PARA VIRADA DO ANO
000460*                                       2000 - SEM IMPACTO NESTE
000470*                                       PROGRAMA (NAO TRATA DATAS)
000480*    1.35  04/01/1999  OSK    RQ-0565   TESTES DE VIRADA DE SECULO
000490*                                       CONCLUIDOS SEM PENDENCIAS
000500*    1.4   14/01/2004  LVB    RQ-0708   PARMET FICAVA SEM FECHAR NO
000510*                                       CASO DE CARTAO VAZIO - O
000520*                                       STATUS DE E/S USADO PARA
000530*                                       DECIDIR O CLOSE E SOBRESCRITO
000540*                                       PELO AT END DO READ EM 0200.
000550*                                       PASSA A USAR SWITCH PROPRIO
000560*                                       DE ARQUIVO ABERTO
000570*    1.5   14/01/2004  LVB    RQ-0709   INCLUIDO AVISO NO CONSOLE
000580*                                       QUANDO O PCODE TRAZ CARACTERE
000590*                                       FORA DO ESPERADO - SO AVISO,
000600*                                       NAO MUDA A LISTA GERADA
000610*    1.55  30/08/2005  LVB    RQ-0717   REVISAO FINAL DE COMENTARIOS
000620*                                       DE TODOS OS PARAGRAFOS DO
000630*                                       PROGRAMA A PEDIDO DA
000640*                                       AUDITORIA DE SISTEMAS - SEM
000650*                                       MUDANCA DE LOGICA OU LAYOUT
000660******************************************************************
000670
000680******************************************************************
000690*    NOTAS DE OPERACAO
000700******************************************************************
000710*    - PROGRAMA DE CONSULTA (NAO GRAVA ARQUIVO DE SAIDA) - EMITE
000720*      A LISTA DE PCODES DIRETO NO CONSOLE (DISPLAY).
000730*    - RODA UMA ESTACAO POR EXECUCAO (CARTAO EM PARMET), IGUAL
000740*      AO PIVEST-COB - PARA OUTRA ESTACAO, SUBMETER DE NOVO.
000750*    - ARQUIVO SEM CAMPOS VALIDOS OU ESTACAO SEM OCORRENCIA
000760*      GERA LISTA VAZIA (RQ-0257), NUNCA ABEND.
000770*    - LIMITE FIXO DE TABELA EM MEMORIA: 50 PCODES DISTINTOS
000780*      (RQ-0522) - ACIMA DISSO, OS EXCEDENTES SAO IGNORADOS.
000790******************************************************************
000800
000810*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000820 ENVIRONMENT DIVISION.
000830
000840 CONFIGURATION SECTION.
000850
000860* CLASSE DE CARACTERES ESPERADA PARA O PCODE - LETRA, DIGITO
000870* OU BRANCO DE PREENCHIMENTO (RQ-0709). USADA SO PARA AVISO NO
000880* CONSOLE (VER 0320-ACUMULA-PCODE) - NAO FILTRA NEM REJEITA
000890* REGISTRO, POIS O CONTRATO NAO RESTRINGE OS CARACTERES DE PCODE.
000900 SPECIAL-NAMES.
000910     CLASS WS-CLASSE-PCODE IS 'A' THRU 'Z', '0' THRU '9', SPACE.
000920
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT MEDENT ASSIGN TO MEDENT
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         FILE STATUS IS WS-FS-MEDENT.
000980
000990     SELECT PARMET ASSIGN TO PARMET
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         FILE STATUS IS WS-FS-PARMET.
001020
001030     SELECT PCDSAI ASSIGN TO PCDSAI
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-FS-PCDSAI.
001060
001070*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110* LAYOUT DO ARQUIVO DE MEDICOES (ENTRADA - SEQUENCIAL)
001120* LARGO DO REGISTRO = 43 BYTES - IGUAL AO USADO EM PIVEST-COB
001130 FD  MEDENT
001140     LABEL RECORD STANDARD
001150     RECORD CONTAINS 43 CHARACTERS.
001160
001170 01  REG-MEDICAO.
001180     05  MED-STATION-ID          PIC X(08).
001190     05  MED-PCODE               PIC X(08).
001200     05  MED-MEAS-DATE           PIC X(10).
001210     05  MED-RESULT              PIC S9(07)V9(04)
001220                                  SIGN LEADING SEPARATE.
001230     05  FILLER                  PIC X(05).
001240
001250* REDEFINE DA DATA, MANTIDA IGUAL A USADA EM PIVEST-COB - AS
001260* DUAS LAYOUTS SAO COPIADAS DA MESMA FICHA DE ANALISE E NAO
001270* HA CAMPO CALCULADO POR DATA NESTE PROGRAMA.
001280 01  MED-MEAS-DATE-R REDEFINES REG-MEDICAO.
001290     05  FILLER                  PIC X(16).
001300     05  MED-DT-ANO              PIC X(04).
001310     05  FILLER                  PIC X(01).
001320     05  MED-DT-MES              PIC X(02).
001330     05  FILLER                  PIC X(01).
001340     05  MED-DT-DIA              PIC X(02).
001350     05  FILLER                  PIC X(17).
001360
001370* REDEFINE PARA CONFERIR SE O REGISTRO TEM OS CAMPOS ESTACAO
001380* E PCODE PREENCHIDOS (ARQUIVO SEM ESTRUTURA VALIDA - RQ-0257).
001390 01  MED-LINHA-BRUTA REDEFINES REG-MEDICAO.
001400     05  MED-TXT-STATION         PIC X(08).
001410     05  MED-TXT-PCODE           PIC X(08).
001420     05  FILLER                  PIC X(27).
001430
001440* LAYOUT DO CARTAO DE PARAMETROS (ESTACAO PEDIDA)
001450 FD  PARMET
001460     LABEL RECORD STANDARD
001470     RECORD CONTAINS 30 CHARACTERS.
001480
001490 01  REG-PARM.
001500     05  PARM-STATION-ID         PIC X(08).
001510     05  FILLER                  PIC X(22).
001520
001530* LAYOUT DA LISTA DE PCODES (SAIDA)
001540 FD  PCDSAI
001550     LABEL RECORD STANDARD
001560     RECORD CONTAINS 08 CHARACTERS.
001570
001580 01  REG-PARCOD                  PIC X(08).
001590
001600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001610 WORKING-STORAGE SECTION.
001620
001630******************************************************************
001640*    GLOSSARIO DE TERMOS DO CONTRATO USADOS NESTE PROGRAMA
001650******************************************************************
001660*    PCODE              - CODIGO DO PARAMETRO MEDIDO NA ESTACAO
001670*                         (EX.: VAZAO, PH, TURBIDEZ) - ESTE
001680*                         PROGRAMA LISTA OS QUE DE FATO APARECEM
001690*                         NO ARQUIVO PARA A ESTACAO DO CARTAO.
001700*    LISTA VAZIA        - RESULTADO NORMAL (NAO E ERRO) QUANDO O
001710*                         ARQUIVO NAO TEM CAMPOS VALIDOS OU A
001720*                         ESTACAO PEDIDA NAO OCORRE - VER RQ-0257
001730*                         NO LOG ACIMA.
001740******************************************************************
001750
001760 77  WS-FS-MEDENT            PIC XX      VALUE SPACES.
001770 77  WS-FS-PARMET            PIC XX      VALUE SPACES.
001780 77  WS-FS-PCDSAI            PIC XX      VALUE SPACES.
001790
001800 77  WS-EOF-MEDENT           PIC X       VALUE 'N'.
001810     88  FIM-MEDENT                      VALUE 'S'.
001820     88  NAO-FIM-MEDENT                  VALUE 'N'.
001830
001840* -- SWITCH GERAL: OS DOIS ARQUIVOS DE ENTRADA ABRIRAM CERTO?
001850* -- (SE UM DOS DOIS FALHAR, NAO HA COMO GERAR A LISTA)
001860 01  WS-SWITCH-ARQUIVO           PIC X   VALUE 'N'.
001870     88  WS-ARQUIVO-INVALIDO             VALUE 'S'.
001880     88  WS-ARQUIVO-VALIDO               VALUE 'N'.
001890
001900* -- SWITCH PROPRIO PARA SABER SE PARMET FICOU ABERTO - NAO
001910* -- REAPROVEITA WS-FS-PARMET PORQUE O READ COM AT END EM 0200
001920* -- SOBRESCREVE O STATUS DE E/S, O QUE FAZIA O CLOSE NUNCA
001930* -- RODAR QUANDO O CARTAO DE PARAMETROS VINHA VAZIO (RQ-0708).
001940 77  WS-PARMET-ABERTO         PIC X       VALUE 'N'.
001950     88  PARMET-ESTA-ABERTO               VALUE 'S'.
001960     88  PARMET-NAO-ABERTO                VALUE 'N'.
001970
001980* -- ESTACAO PEDIDA NO CARTAO DE PARAMETROS - CRITERIO DE
001990* -- SELECAO DAS MEDICOES A CONSIDERAR NA LISTA DE PCODES.
002000 77  WS-STATION-PEDIDA       PIC X(08)   VALUE SPACES.
002010
002020*----------- TABELA DE PCODES DISTINTOS (ORDENADA) ----------
002030* LIMITE FIXO DE 50 COLUNAS - VER RQ-0522
002040 01  WS-TAB-PCODES.
002050     05  WS-PCODE-DIST OCCURS 50 TIMES
002060             INDEXED BY WS-IX-PCD PIC X(08).
002070     05  FILLER                  PIC X(01).
002080
002090* REDEFINE EM BLOCO DA TABELA - USADA PARA LIMPAR TODAS AS 50
002100* POSICOES DE UMA SO VEZ NA ABERTURA DO RUN (VER 0050-INICIALIZA).
002110 01  WS-TAB-PCODES-BLOCO REDEFINES WS-TAB-PCODES
002120                                   PIC X(401).
002130* -- QUANTOS PCODES DISTINTOS JA FORAM ACUMULADOS NA TABELA ACIMA
002140 77  WS-QTD-PCODES           COMP PIC S9(04) VALUE ZERO.
002150* -- INDICE AUXILIAR DA ORDENACAO POR TROCA (VER 0410/0420)
002160 77  WS-IX-PCD2              COMP PIC S9(04) VALUE ZERO.
002170* -- AREA DE TROCA DA ORDENACAO POR BOLHA (SWAP)
002180 77  WS-PCODE-TROCA          PIC X(08)   VALUE SPACES.
002190
002200* -- SWITCH DE 0320-ACUMULA-PCODE / 0321-PROCURA-PCODE: O PCODE
002210* -- DA MEDICAO CORRENTE JA ESTA NA TABELA (NAO REPETE) OU E NOVO?
002220 77  WS-PCODE-VISTO          PIC X       VALUE 'N'.
002230     88  PCODE-JA-VISTO                  VALUE 'S'.
002240     88  PCODE-NOVO                      VALUE 'N'.
002250
002260* -- TOTAL DE REGISTROS LIDOS DE MEDENT - SO PARA CONFERENCIA,
002270* -- NAO ENTRA EM NENHUM RELATORIO DESTE PROGRAMA.
002280 77  WS-QTD-LIDOS            COMP PIC S9(08) VALUE ZERO.
002290
002300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002310 PROCEDURE DIVISION.
002320
002330*==============================================================
002340* GET-PCODES - FILTRA O ARQUIVO DE MEDICOES PELA ESTACAO DO
002350* CARTAO DE PARAMETROS E EMITE A LISTA DE PCODES DISTINTOS
002360* EM ORDEM ASCENDENTE (RQ-0116)
002370*==============================================================
002380 0000-INICIO.
002390* -- ROTEIRO PRINCIPAL DO GET-PCODES - CADA PASSO E UM MODULO
002400* -- SEPARADO, NA ORDEM EM QUE O RELATORIO PRECISA DELES.
002410     PERFORM 0050-INICIALIZA THRU 0050-EXIT.
002420* -- ABRE OS 3 ARQUIVOS DO PROGRAMA (2 DE ENTRADA, 1 DE SAIDA)
002430     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
002440* -- LE O CARTAO COM A ESTACAO PEDIDA
002450     PERFORM 0200-LE-PARM THRU 0200-EXIT.
002460* -- VARRE MEDENT E MONTA A TABELA DE PCODES DISTINTOS DA ESTACAO
002470     PERFORM 0300-CARREGA-PCODES THRU 0300-EXIT.
002480* -- COLOCA A TABELA EM ORDEM ASCENDENTE DE PCODE
002490     PERFORM 0400-ORDENA-PCODES THRU 0400-EXIT.
002500* -- GRAVA A LISTA JA ORDENADA EM PCDSAI
002510     PERFORM 0500-EMITE-LISTA THRU 0500-EXIT.
002520* -- FECHA OS ARQUIVOS QUE FORAM DE FATO ABERTOS
002530     PERFORM 9000-ENCERRA THRU 9000-EXIT.
002540     STOP RUN.
002550
002560 0050-INICIALIZA.
002570* -- ZERA A TABELA DE PCODES INTEIRA DE UMA SO VEZ, VIA O
002580* -- REDEFINE EM BLOCO WS-TAB-PCODES-BLOCO.
002590     MOVE SPACES TO WS-TAB-PCODES-BLOCO.
002600 0050-EXIT.
002610     EXIT.
002620
002630*-------------------------------------------------------------
002640* -- ABRE PARMET E MEDENT NA ORDEM - SE QUALQUER UM FALHAR, O
002650* -- PROGRAMA NAO TENTA LER NADA E VAI DIRETO PARA A LISTA VAZIA
002660* -- (RQ-0257). O SWITCH WS-PARMET-ABERTO E LIGADO SO QUANDO O
002670* -- OPEN DE PARMET REALMENTE DA CERTO, PARA O CLOSE EM 9000-
002680* -- ENCERRA SABER COM SEGURANCA SE HA O QUE FECHAR (RQ-0708).
002690*-------------------------------------------------------------
002700 0100-ABRE-ARQUIVOS.
002710     OPEN INPUT PARMET.
002720     IF WS-FS-PARMET NOT = '00'
002730        SET WS-ARQUIVO-INVALIDO TO TRUE
002740        SET FIM-MEDENT TO TRUE
002750        GO TO 0100-EXIT.
002760     SET PARMET-ESTA-ABERTO TO TRUE.
002770     OPEN INPUT MEDENT.
002780     IF WS-FS-MEDENT NOT = '00'
002790        SET WS-ARQUIVO-INVALIDO TO TRUE
002800        SET FIM-MEDENT TO TRUE
002810        GO TO 0100-EXIT.
002820     SET WS-ARQUIVO-VALIDO TO TRUE.
002830     SET NAO-FIM-MEDENT TO TRUE.
002840     OPEN OUTPUT PCDSAI.
002850 0100-EXIT.
002860     EXIT.
002870
002880*-------------------------------------------------------------
002890* -- SE O CARTAO DE PARAMETROS ESTIVER VAZIO, A ESTACAO PEDIDA
002900* -- FICA EM BRANCO E NENHUM REGISTRO SERA SELECIONADO ABAIXO -
002910* -- NAO E ERRO, SO GERA LISTA VAZIA (RQ-0257). O AT END DESTE
002920* -- READ MUDA O STATUS DE E/S WS-FS-PARMET (PASSA A '10'), POR
002930* -- ISSO O CLOSE DE PARMET EM 9000-ENCERRA NAO PODE MAIS SE
002940* -- BASEAR NESSE CAMPO - VER WS-PARMET-ABERTO.
002950*-------------------------------------------------------------
002960 0200-LE-PARM.
002970     IF WS-ARQUIVO-INVALIDO
002980        GO TO 0200-EXIT.
002990     READ PARMET
003000        AT END
003010           MOVE SPACES TO WS-STATION-PEDIDA
003020           GO TO 0200-EXIT.
003030     MOVE PARM-STATION-ID TO WS-STATION-PEDIDA.
003040 0200-EXIT.
003050     EXIT.
003060
003070*-------------------------------------------------------------
003080* -- SE O ARQUIVO NAO PODE SER LIDO OU A ESTACAO NAO OCORRE,
003090* -- A LISTA SAI VAZIA - NAO E CONDICAO DE ERRO (RQ-0257).
003100*-------------------------------------------------------------
003110 0300-CARREGA-PCODES.
003120     MOVE ZERO TO WS-QTD-LIDOS.
003130     MOVE ZERO TO WS-QTD-PCODES.
003140     IF WS-ARQUIVO-INVALIDO
003150        GO TO 0300-EXIT.
003160     PERFORM 0310-LE-MEDICAO THRU 0310-EXIT
003170        UNTIL FIM-MEDENT.
003180 0300-EXIT.
003190     EXIT.
003200
003210 0310-LE-MEDICAO.
003220     READ MEDENT
003230        AT END
003240           SET FIM-MEDENT TO TRUE
003250           GO TO 0310-EXIT.
003260     ADD 1 TO WS-QTD-LIDOS.
003270* -- SO INTERESSA A ESTACAO PEDIDA E MEDICAO COM PCODE PREENCHIDO
003280     IF MED-TXT-STATION = WS-STATION-PEDIDA
003290        AND MED-TXT-PCODE NOT = SPACES
003300        PERFORM 0320-ACUMULA-PCODE THRU 0320-EXIT.
003310 0310-EXIT.
003320     EXIT.
003330
003340*-------------------------------------------------------------
003350* -- SO ENTRA NA TABELA O PCODE QUE AINDA NAO FOI VISTO PARA ESTA
003360* -- ESTACAO (0321 FAZ A BUSCA LINEAR); TABELA LIMITADA A 50
003370* -- POSICOES (RQ-0522) - PCODE 51O EM DIANTE E DESCARTADO SEM
003380* -- AVISO, POIS A CARGA JA E FILTRADA POR ESTACAO E COSTUMA SER
003390* -- PEQUENA NESTE CONTRATO.
003400*-------------------------------------------------------------
003410 0320-ACUMULA-PCODE.
003420     IF MED-PCODE IS NOT WS-CLASSE-PCODE
003430        DISPLAY 'CONSPCD-COB *** AVISO: PCODE COM CARACTERE '
003440           'INESPERADO: ' MED-PCODE.
003450     SET PCODE-NOVO TO TRUE.
003460     PERFORM 0321-PROCURA-PCODE THRU 0321-EXIT
003470        VARYING WS-IX-PCD FROM 1 BY 1
003480        UNTIL WS-IX-PCD > WS-QTD-PCODES
003490        OR PCODE-JA-VISTO.
003500     IF PCODE-NOVO AND WS-QTD-PCODES < 50
003510        ADD 1 TO WS-QTD-PCODES
003520        MOVE MED-PCODE TO WS-PCODE-DIST (WS-QTD-PCODES).
003530 0320-EXIT.
003540     EXIT.
003550
003560*-------------------------------------------------------------
003570* -- COMPARA O PCODE DA MEDICAO CORRENTE COM UMA POSICAO DA
003580* -- TABELA JA MONTADA - CHAMADA EM LACO POR 0320 ATE ACHAR
003590* -- IGUAL OU VARRER TUDO.
003600*-------------------------------------------------------------
003610 0321-PROCURA-PCODE.
003620     IF WS-PCODE-DIST (WS-IX-PCD) = MED-PCODE
003630        SET PCODE-JA-VISTO TO TRUE.
003640 0321-EXIT.
003650     EXIT.
003660
003670*-------------------------------------------------------------
003680* -- ORDENACAO POR TROCA (BOLHA) - TABELA PEQUENA (MAX. 50),
003690* -- NAO JUSTIFICA UM SORT DE ARQUIVO PARA ISSO.
003700*-------------------------------------------------------------
003710 0400-ORDENA-PCODES.
003720     IF WS-QTD-PCODES < 2
003730        GO TO 0400-EXIT.
003740     PERFORM 0410-PASSADA-EXTERNA THRU 0410-EXIT
003750        VARYING WS-IX-PCD FROM 1 BY 1
003760        UNTIL WS-IX-PCD > WS-QTD-PCODES.
003770 0400-EXIT.
003780     EXIT.
003790
003800*-------------------------------------------------------------
003810* -- UMA PASSADA COMPLETA DA BOLHA SOBRE A TABELA INTEIRA
003820*-------------------------------------------------------------
003830 0410-PASSADA-EXTERNA.
003840     PERFORM 0420-PASSADA-INTERNA THRU 0420-EXIT
003850        VARYING WS-IX-PCD2 FROM 1 BY 1
003860        UNTIL WS-IX-PCD2 > WS-QTD-PCODES - 1.
003870 0410-EXIT.
003880     EXIT.
003890
003900*-------------------------------------------------------------
003910* -- COMPARA DUAS POSICOES VIZINHAS E TROCA SE ESTIVEREM FORA
003920* -- DE ORDEM ASCENDENTE, USANDO WS-PCODE-TROCA COMO AREA PONTE.
003930*-------------------------------------------------------------
003940 0420-PASSADA-INTERNA.
003950     IF WS-PCODE-DIST (WS-IX-PCD2) >
003960        WS-PCODE-DIST (WS-IX-PCD2 + 1)
003970        MOVE WS-PCODE-DIST (WS-IX-PCD2) TO WS-PCODE-TROCA
003980        MOVE WS-PCODE-DIST (WS-IX-PCD2 + 1)
003990             TO WS-PCODE-DIST (WS-IX-PCD2)
004000        MOVE WS-PCODE-TROCA
004010             TO WS-PCODE-DIST (WS-IX-PCD2 + 1).
004020 0420-EXIT.
004030     EXIT.
004040
004050*-------------------------------------------------------------
004060* -- GRAVA A TABELA JA ORDENADA, UM PCODE POR LINHA, EM PCDSAI.
004070* -- SE OS ARQUIVOS DE ENTRADA NAO ABRIRAM, NAO HA O QUE GRAVAR.
004080*-------------------------------------------------------------
004090 0500-EMITE-LISTA.
004100     IF WS-ARQUIVO-INVALIDO
004110        GO TO 0500-EXIT.
004120     PERFORM 0510-GRAVA-PCODE THRU 0510-EXIT
004130        VARYING WS-IX-PCD FROM 1 BY 1
004140        UNTIL WS-IX-PCD > WS-QTD-PCODES.
004150 0500-EXIT.
004160     EXIT.
004170
004180 0510-GRAVA-PCODE.
004190     MOVE WS-PCODE-DIST (WS-IX-PCD) TO REG-PARCOD.
004200     WRITE REG-PARCOD.
004210 0510-EXIT.
004220     EXIT.
004230
004240*-------------------------------------------------------------
004250* -- FECHA SOMENTE O QUE FOI DE FATO ABERTO. MEDENT E PCDSAI SO
004260* -- ABREM QUANDO WS-ARQUIVO-VALIDO ESTA LIGADO (0100-ABRE-
004270* -- ARQUIVOS). PARMET E FECHADO PELO SWITCH PROPRIO WS-PARMET-
004280* -- ABERTO, E NAO MAIS POR WS-FS-PARMET = '00' - AQUELE STATUS
004290* -- E SOBRESCRITO PARA '10' PELO AT END DE 0200-LE-PARM QUANDO
004300* -- O CARTAO VEM VAZIO, O QUE FAZIA O CLOSE NUNCA ACONTECER
004310* -- NESSE CASO (RQ-0708).
004320*-------------------------------------------------------------
004330 9000-ENCERRA.
004340     IF WS-ARQUIVO-VALIDO
004350        CLOSE MEDENT
004360        CLOSE PCDSAI.
004370     IF PARMET-ESTA-ABERTO
004380        CLOSE PARMET.
004390     MOVE ZERO TO RETURN-CODE.
004400 9000-EXIT.
004410     EXIT.
