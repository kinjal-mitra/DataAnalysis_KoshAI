000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. PIVEST-COB.
000140 AUTHOR. J C ALMEIDA.
000150 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000160 DATE-WRITTEN. 17/03/1987.
000170 DATE-COMPILED.
000180 SECURITY. USO INTERNO - EMPRESA S/A.
000190
000200******************************************************************
000210*    ANALISTA         : J C ALMEIDA
000220*    PROGRAMADOR(A)   : J C ALMEIDA
000230*    FINALIDADE       : LE ARQUIVO DE MEDICOES POR ESTACAO E
000240*                        EMITE RELATORIO PIVOTADO (UMA LINHA POR
000250*                        DATA, UMA COLUNA POR PCODE) PARA O
000260*                        CONTRATO CIA SANEAMENTO - ESTACOES TUS/CT
000270*    DATA             : 17/03/1987
000280*
000290*    VRS   DATA        PROGR  CHAMADO   DESCRICAO
000300*    ---   ----------  -----  --------  -------------------------
000310*    1.0   17/03/1987  JCA    RQ-0114   IMPLANTACAO INICIAL - LE
000320*                                       MEDICOES, VALIDA ESTACAO E
000330*                                       EMITE RELATORIO PIVOTADO
000340*    1.02  02/05/1987  JCA    RQ-0121   AJUSTE DE COSMETICA NO
000350*                                       CABECALHO DO RELATORIO -
000360*                                       ALINHAMENTO DOS ROTULOS
000370*                                       'STATION' E 'DATES' SEM
000380*                                       MUDANCA DE REGRA DE NEGOCIO
000390*    1.1   02/06/1987  JCA    RQ-0129   INCLUIDO RODAPE COM OS
000400*                                       TOTAIS DE CONTROLE DO RUN
000410*    1.15  20/09/1987  JCA    RQ-0135   CORRIGIDA MENSAGEM DE ERRO
000420*                                       DE ARQUIVO NAO ABERTO QUE
000430*                                       SAIA TRUNCADA NO CONSOLE
000440*    1.2   14/11/1988  MSF    RQ-0203   CORRIGIDO CORTE DE COLUNA
000450*                                       QUANDO PCODE OCUPA 8 POS.
000460*    1.25  03/04/1989  MSF    RQ-0218   REVISADOS OS COMENTARIOS DE
000470*                                       CABECALHO DO FONTE - SEM
000480*                                       ALTERACAO DE LOGICA
000490*    1.3   09/02/1990  MSF    RQ-0255   INCLUIDA VALIDACAO DE
000500*                                       COLUNAS OBRIGATORIAS NO
000510*                                       ARQUIVO DE ENTRADA (MEDENT)
000520*    1.4   22/08/1991  RAT    RQ-0311   ESTACAO 'CT' PASSA A SER
000530*                                       ACEITA ALEM DE 'TUS'
000540*    1.45  10/03/1992  RAT    RQ-0330   RENOMEADAS VARIAVEIS DE
000550*                                       TRABALHO DA ROTINA DE
000560*                                       ORDENACAO PARA PADRONIZAR
000570*                                       COM O RESTANTE DO PROGRAMA
000580*    1.5   30/01/1993  RAT    RQ-0388   AJUSTE NA ORDENACAO DE
000590*                                       PCODE - ORDEM ASCENDENTE
000600*                                       POR VALOR DE CARACTERE
000610*    1.6   19/07/1994  EFG    RQ-0430   (DATA,PCODE) DUPLICADO NO
000620*                                       ARQUIVO PASSA A PREVALECER
000630*                                       O ULTIMO REGISTRO LIDO
000640*    1.65  15/03/1995  EFG    RQ-0455   TABELA DE MEDICOES EM
000650*                                       MEMORIA AMPLIADA DE 500 PARA
000660*                                       2000 LINHAS - VOLUMETRIA DO
000670*                                       CONTRATO CRESCEU NO PERIODO
000680*    1.68  02/09/1995  EFG    RQ-0462   AJUSTADO NUMERO DE DECIMAIS
000690*                                       NA IMPRESSAO PROVISORIA DO
000700*                                       RODAPE - REVERTIDO EM 2.1
000710*                                       (VER RQ-0640 ABAIXO)
000720*    1.7   05/12/1995  EFG    RQ-0477   INCLUIDA SELECAO DE 2
000730*                                       PCODES PARA GRAFICO (SO A
000740*                                       VALIDACAO, SEM DESENHO)
000750*    1.75  11/06/1996  EFG    RQ-0498   REVISADA REDACAO DAS
000760*                                       MENSAGENS DE ERRO DE
000770*                                       VALIDACAO PARA O PADRAO EM
000780*                                       INGLES USADO NOS DEMAIS
000790*                                       PROGRAMAS DO CONTRATO
000800*    1.8   27/03/1997  OSK    RQ-0522   LIMITE DE COLUNAS DE PCODE
000810*                                       AUMENTADO DE 30 PARA 50
000820*    1.85  02/12/1997  OSK    RQ-0540   REVISAO GERAL DO CABECALHO
000830*                                       DE IDENTIFICACAO DO FONTE -
000840*                                       SEM ALTERACAO DE LOGICA -
000850*                                       PREPARACAO PARA O LEVANTA-
000860*                                       MENTO DE IMPACTO DO ANO 2000
000870*    1.9   11/09/1998  OSK    RQ-0561   REVISAO PARA VIRADA DO ANO
000880*                                       2000 - CAMPO ANO DA DATA JA
000890*                                       TRAFEGA COM 4 DIGITOS
000900*    2.0   04/01/1999  OSK    RQ-0563   TESTES DE VIRADA DE SECULO
000910*                                       CONCLUIDOS SEM PENDENCIAS
000920*    2.05  14/07/1999  OSK    RQ-0578   PEQUENO AJUSTE DE REDACAO
000930*                                       NA MENSAGEM DE ESTACAO
000940*                                       INVALIDA - SEM MUDANCA DE
000950*                                       REGRA DE VALIDACAO
000960*    2.1   18/06/2001  LVB    RQ-0640   RESULTADO PASSA A SER
000970*                                       IMPRESSO COM 4 CASAS DEC.
000980*    2.15  09/01/2002  LVB    RQ-0655   REVISADOS OS COMENTARIOS DE
000990*                                       CADA PARAGRAFO DE VALIDACAO
001000*                                       PARA FACILITAR MANUTENCAO
001010*                                       FUTURA - SEM MUDANCA DE
001020*                                       COMPORTAMENTO DO PROGRAMA
001030*    2.2   02/10/2003  LVB    RQ-0702   INCLUIDOS CONTADORES DE
001040*                                       REGISTROS LIDOS/SELECIONADOS
001050*                                       NO RODAPE DO RELATORIO
001060*    2.3   14/01/2004  LVB    RQ-0705   RELATORIO LONGO SAIA SO COM
001070*                                       O CABECALHO DA 1A. FOLHA -
001080*                                       CABECALHO PASSA A SER
001090*                                       REESCRITO A CADA QUEBRA DE
001100*                                       PAGINA (TOP-OF-FORM)
001110*    2.4   14/01/2004  LVB    RQ-0706   SWITCH DE SELECAO DE PCODES
001120*                                       PARA GRAFICO NUNCA ERA
001130*                                       LIGADO EM PARTE ALGUMA DO
001140*                                       PROGRAMA - A CHECAGEM DOS 2
001150*                                       PCODES (RQ-0477) FICAVA
001160*                                       MORTA. SWITCH REMOVIDO, A
001170*                                       REGRA PASSA A RODAR SEMPRE
001180*    2.45  30/08/2005  LVB    RQ-0715   REVISAO FINAL DE COMENTARIOS
001190*                                       DE TODOS OS PARAGRAFOS DO
001200*                                       PROGRAMA A PEDIDO DA
001210*                                       AUDITORIA DE SISTEMAS - SEM
001220*                                       MUDANCA DE LOGICA OU LAYOUT
001230******************************************************************
001240
001250******************************************************************
001260*    NOTAS DE OPERACAO
001270******************************************************************
001280*    - RODA UMA ESTACAO POR EXECUCAO (TUS OU CT) - PARA A OUTRA,
001290*      SUBMETER O JOB DE NOVO COM OUTRO CARTAO EM PARMET.
001300*    - MEDENT E O EXTRATO COMPLETO DE MEDICOES DE TODAS AS
001310*      ESTACOES DO CONTRATO - ESTE PROGRAMA FILTRA A ESTACAO
001320*      PEDIDA EM MEMORIA, NAO HA SELECAO PREVIA NO JCL.
001330*    - RC=0  : RUN CONCLUIDO, RELATORIO GRAVADO EM PIVSAI.
001340*    - RC=16 : ERRO DE VALIDACAO OU ABERTURA DE ARQUIVO - VER A
001350*      MENSAGEM 'PIVEST-COB ***' NO CONSOLE PARA O DETALHE.
001360*    - NAO HA CHECKPOINT/RESTART - EM CASO DE RC=16, CORRIGIR O
001370*      ARQUIVO OU O CARTAO DE PARAMETROS E RESUBMETER O JOB
001380*      INTEIRO DESDE O INICIO.
001390*    - LIMITES DE TABELA EM MEMORIA (NAO CONFIGURAVEIS - SO POR
001400*      MANUTENCAO DE FONTE): 2000 MEDICOES (RQ-0455), 366 DATAS
001410*      DISTINTAS, 50 PCODES DISTINTOS (RQ-0522), 50 ESTACOES
001420*      DISTINTAS PARA A LISTA DA MENSAGEM DE ERRO.
001430******************************************************************
001440
001450*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001460 ENVIRONMENT DIVISION.
001470
001480 CONFIGURATION SECTION.
001490
001500* MNEMONICO DO CANAL DE SALTO DE FOLHA DA IMPRESSORA - USADO NA
001510* REESCRITA DO CABECALHO DO RELATORIO A CADA QUEBRA DE PAGINA
001520* (VER 6100-ESCREVE-CABECALHO E RQ-0705 NO LOG ACIMA).
001530 SPECIAL-NAMES.
001540     C01 IS WS-TOPO-PAGINA.
001550
001560 INPUT-OUTPUT SECTION.
001570 FILE-CONTROL.
001580* -- ARQUIVO DE ENTRADA COM AS MEDICOES DE TODAS AS ESTACOES.
001590     SELECT MEDENT ASSIGN TO MEDENT
001600         ORGANIZATION IS LINE SEQUENTIAL
001610         FILE STATUS IS WS-FS-MEDENT.
001620
001630* -- CARTAO UNICO DE PARAMETROS DO RUN (ESTACAO + PCODES).
001640     SELECT PARMET ASSIGN TO PARMET
001650         ORGANIZATION IS LINE SEQUENTIAL
001660         FILE STATUS IS WS-FS-PARMET.
001670
001680* -- SAIDA DO RELATORIO PIVOTADO (CABECALHO/DETALHE/RODAPE).
001690     SELECT PIVSAI ASSIGN TO PIVSAI
001700         ORGANIZATION IS LINE SEQUENTIAL
001710         FILE STATUS IS WS-FS-PIVSAI.
001720
001730*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001740 DATA DIVISION.
001750 FILE SECTION.
001760
001770* LAYOUT DO ARQUIVO DE MEDICOES (ENTRADA - SEQUENCIAL)
001780* LARGO DO REGISTRO = 43 BYTES
001790 FD  MEDENT
001800     LABEL RECORD STANDARD
001810     RECORD CONTAINS 43 CHARACTERS.
001820
001830 01  REG-MEDICAO.
001840* -- CODIGO DA ESTACAO DE MEDICAO (SO 'TUS' OU 'CT' - RQ-0311).
001850     05  MED-STATION-ID          PIC X(08).
001860* -- CODIGO DO PARAMETRO MEDIDO (VIRA COLUNA NO RELATORIO).
001870     05  MED-PCODE               PIC X(08).
001880* -- DATA DA MEDICAO, FORMATO ISO AAAA-MM-DD COMO CHEGA DA
001890* -- FONTE DE DADOS (VIRA LINHA NO RELATORIO).
001900     05  MED-MEAS-DATE           PIC X(10).
001910* -- VALOR MEDIDO. SINAL SEPARADO A ESQUERDA - LAYOUT ORIGINAL
001920* -- DO ARQUIVO DE MEDICOES (RQ-0114).
001930     05  MED-RESULT              PIC S9(07)V9(04)
001940                                  SIGN LEADING SEPARATE.
001950     05  FILLER                  PIC X(05).
001960
001970* REDEFINE PARA QUEBRAR A DATA ISO (AAAA-MM-DD) EM SEUS
001980* COMPONENTES - USADO NA REFORMATACAO PARA DD-MM-AAAA.
001990 01  MED-MEAS-DATE-R REDEFINES REG-MEDICAO.
002000     05  FILLER                  PIC X(16).
002010     05  MED-DT-ANO              PIC X(04).
002020     05  FILLER                  PIC X(01).
002030     05  MED-DT-MES              PIC X(02).
002040     05  FILLER                  PIC X(01).
002050     05  MED-DT-DIA              PIC X(02).
002060     05  FILLER                  PIC X(17).
002070
002080* REDEFINE PARA INSPECIONAR O TEXTO BRUTO DO CAMPO RESULT
002090* E DETECTAR COLUNA EM BRANCO (REGISTRO CURTO/INCOMPLETO).
002100 01  MED-LINHA-BRUTA REDEFINES REG-MEDICAO.
002110     05  FILLER                  PIC X(26).
002120     05  MED-TXT-RESULT          PIC X(12).
002130     05  FILLER                  PIC X(05).
002140
002150* LAYOUT DO CARTAO DE PARAMETROS (ESTACAO + PCODES DO GRAFICO)
002160 FD  PARMET
002170     LABEL RECORD STANDARD
002180     RECORD CONTAINS 30 CHARACTERS.
002190
002200 01  REG-PARM.
002210* -- ESTACAO A SER PROCESSADA NESTE RUN.
002220     05  PARM-STATION-ID         PIC X(08).
002230* -- PCODES OPCIONAIS DA SELECAO DE GRAFICO (RQ-0477) - SO
002240* -- VALIDADOS, O DESENHO DO GRAFICO NAO E DESTE PROGRAMA.
002250     05  PARM-PCODE-GRAF-1       PIC X(08).
002260     05  PARM-PCODE-GRAF-2       PIC X(08).
002270     05  FILLER                  PIC X(06).
002280
002290* LAYOUT DO RELATORIO PIVOTADO (SAIDA)
002300 FD  PIVSAI
002310     LABEL RECORD STANDARD
002320     RECORD CONTAINS 740 CHARACTERS.
002330
002340 01  REG-PIVSAI                  PIC X(740).
002350* -- LARGURA UNICA PARA CABECALHO/DETALHE/RODAPE (WS-CAB-1,
002360* -- WS-DET-1, WS-RODAPE) - COMPORTA ATE 50 COLUNAS DE PCODE
002370* -- SEM PRECISAR REDIMENSIONAR O FD (VER RQ-0522 NO LOG ACIMA).
002380
002390*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002400 WORKING-STORAGE SECTION.
002410
002420******************************************************************
002430*    GLOSSARIO DE TERMOS DO CONTRATO USADOS NESTE PROGRAMA
002440******************************************************************
002450*    ESTACAO (STATION) - PONTO DE MEDICAO DO CONTRATO. SO EXISTEM
002460*                         DUAS NO CADASTRO ATUAL: TUS E CT.
002470*    PCODE              - CODIGO DO PARAMETRO MEDIDO NA ESTACAO
002480*                         (EX.: VAZAO, PH, TURBIDEZ) - VIRA UMA
002490*                         COLUNA DO RELATORIO PIVOTADO.
002500*    MEAS-DATE          - DATA DA MEDICAO - VIRA UMA LINHA DO
002510*                         RELATORIO PIVOTADO.
002520*    PIVOTEAMENTO       - TRANSFORMACAO DO ARQUIVO DE ENTRADA
002530*                         (UM REGISTRO POR ESTACAO/PCODE/DATA) EM
002540*                         UMA MATRIZ DATA X PCODE, CADA CELULA
002550*                         COM O VALOR MEDIDO OU EM BRANCO.
002560******************************************************************
002570
002580******************************************************************
002590*    CONVENCAO DE NUMERACAO DE PARAGRAFOS DESTE FONTE
002600******************************************************************
002610*    0000       - CONTROLE PRINCIPAL DO RUN.
002620*    0100/0300  - ABERTURA DE ARQUIVOS E CARGA EM MEMORIA.
002630*    2000-2999  - VALIDACAO (VALIDATE) - QUALQUER FALHA AQUI
002640*                 CAI EM 9900-ERRO-FATAL E ENCERRA O RUN.
002650*    3000-3999  - PIVOTEAMENTO (ANALYZE) - MONTAGEM DAS TABELAS
002660*                 DE DATAS/PCODES E PREENCHIMENTO DA MATRIZ.
002670*    6000-6999  - EMISSAO DE CABECALHO DO RELATORIO.
002680*    8000       - RODAPE COM OS CONTADORES DE CONTROLE DO RUN.
002690*    9000/9900  - ENCERRAMENTO NORMAL E ENCERRAMENTO POR ERRO.
002700******************************************************************
002710
002720*----------- STATUS DE ARQUIVO -----------------------------
002730* -- '00' = OK. QUALQUER OUTRO VALOR APOS OPEN E ERRO FATAL
002740* -- (VER 0100-ABRE-ARQUIVOS).
002750* -- STATUS DE E/S DO ARQUIVO DE MEDICOES.
002760 77  WS-FS-MEDENT            PIC XX      VALUE SPACES.
002770* -- STATUS DE E/S DO CARTAO DE PARAMETROS.
002780 77  WS-FS-PARMET            PIC XX      VALUE SPACES.
002790* -- STATUS DE E/S DO RELATORIO DE SAIDA.
002800 77  WS-FS-PIVSAI            PIC XX      VALUE SPACES.
002810
002820* -- FIM DE ARQUIVO DA LEITURA DE MEDICOES (VER 0310).
002830 77  WS-EOF-MEDENT           PIC X       VALUE 'N'.
002840* -- LIGADO PELO READ AT END - PARA O PERFORM UNTIL DE 0300.
002850     88  FIM-MEDENT                      VALUE 'S'.
002860* -- VALOR INICIAL, ARMADO DE NOVO EM 0300-CARREGA-MEDICOES.
002870     88  NAO-FIM-MEDENT                  VALUE 'N'.
002880
002890*----------- PARAMETROS DO RUN (LIDOS DE PARMET) ------------
002900* ESTACAO PEDIDA NESTA EXECUCAO - O RUN TRATA UMA SO ESTACAO.
002910 77  WS-STATION-PEDIDA       PIC X(08)   VALUE SPACES.
002920
002930*----------- TABELA DE MEDICOES CARREGADAS EM MEMORIA -------
002940* LIMITE FIXO DE TABELA - VER RQ-0455 (VOLUMETRIA DO CONTRATO)
002950 01  WS-TAB-MEDICOES.
002960* -- UMA ENTRADA POR REGISTRO LIDO DE MEDENT, NA ORDEM DO
002970* -- ARQUIVO. E A BASE PARA TODAS AS BUSCAS SUBSEQUENTES.
002980     05  WS-MED OCCURS 2000 TIMES
002990             INDEXED BY WS-IX-MED.
003000* -- COPIA DE MED-STATION-ID DO REGISTRO LIDO.
003010         10  WS-MED-STATION      PIC X(08).
003020* -- COPIA DE MED-PCODE DO REGISTRO LIDO.
003030         10  WS-MED-PCODE        PIC X(08).
003040* -- COPIA DE MED-MEAS-DATE, AINDA EM FORMATO ISO.
003050         10  WS-MED-DATA         PIC X(10).
003060* -- COPIA NUMERICA DE MED-RESULT, JA PRONTA PARA CALCULO.
003070         10  WS-MED-VALOR        PIC S9(07)V9(04).
003080     05  FILLER                  PIC X(01).
003090
003100* CONTADORES DE CONTROLE DO RUN - TAMBEM VAO PARA O RODAPE
003110* DO RELATORIO (VER 8000-TOTAIS).
003120* -- TOTAL DE REGISTROS LIDOS DE MEDENT (TODAS AS ESTACOES).
003130 77  WS-QTD-LIDOS            COMP PIC S9(08) VALUE ZERO.
003140* -- QUANTOS DESSES REGISTROS SAO DA ESTACAO PEDIDA (VER 3110).
003150 77  WS-TOT-SELECIONADOS     COMP PIC S9(08) VALUE ZERO.
003160* -- QUANTAS LINHAS DE DETALHE FORAM GRAVADAS NO RELATORIO.
003170 77  WS-TOT-LINHAS           COMP PIC S9(04) VALUE ZERO.
003180* -- USADO SO DENTRO DE 2300-VALIDA-ESTACAO-PRESENTE.
003190 77  WS-QTD-PRESENTE         COMP PIC S9(04) VALUE ZERO.
003200
003210*----------- TABELA DE DATAS DISTINTAS (1A. OCORRENCIA) -----
003220* LIMITE FIXO - NO MAXIMO UMA LINHA POR DIA DO ANO CONTRATUAL
003230 01  WS-TAB-DATAS.
003240* -- CADA POSICAO GUARDA UMA DATA DISTINTA DA ESTACAO, NA
003250* -- ORDEM DE PRIMEIRA OCORRENCIA NO ARQUIVO (VER 3100/3120).
003260     05  WS-DATA-DIST OCCURS 366 TIMES
003270             INDEXED BY WS-IX-DAT PIC X(10).
003280     05  FILLER                  PIC X(01).
003290* -- QUANTAS DATAS DISTINTAS JA FORAM ACUMULADAS NA TABELA.
003300 77  WS-QTD-DATAS            COMP PIC S9(04) VALUE ZERO.
003310
003320* SWITCH DE APOIO A DEDUPLICACAO DE DATAS (VER 3120/3121).
003330 77  WS-DATA-VISTA           PIC X       VALUE 'N'.
003340* -- LIGADO QUANDO 3121 ACHA A DATA JA NA TABELA WS-TAB-DATAS.
003350     88  DATA-JA-VISTA                   VALUE 'S'.
003360* -- VALOR CORRENTE ATE ACHAR (OU NAO) A DATA NA TABELA.
003370     88  DATA-NOVA                       VALUE 'N'.
003380
003390*----------- TABELA DE PCODES DISTINTOS (ORDENADA) ----------
003400* LIMITE FIXO DE 50 COLUNAS - VER RQ-0522
003410 01  WS-TAB-PCODES.
003420* -- CADA POSICAO GUARDA UM PCODE DISTINTO DA ESTACAO, JA
003430* -- ORDENADO POR 3220-ORDENA-PCODES - VIRA COLUNA NO
003440* -- CABECALHO E NO DETALHE DO RELATORIO.
003450     05  WS-PCODE-DIST OCCURS 50 TIMES
003460             INDEXED BY WS-IX-PCD PIC X(08).
003470     05  FILLER                  PIC X(01).
003480* -- QUANTOS PCODES DISTINTOS JA FORAM ACUMULADOS NA TABELA.
003490 77  WS-QTD-PCODES           COMP PIC S9(04) VALUE ZERO.
003500* -- INDICE AUXILIAR DA ORDENACAO POR TROCA (VER 3221/3222).
003510 77  WS-IX-PCD2              COMP PIC S9(04) VALUE ZERO.
003520* -- AREA DE TROCA DA ORDENACAO POR BOLHA (SWAP).
003530 77  WS-PCODE-TROCA          PIC X(08)   VALUE SPACES.
003540
003550* SWITCH DE APOIO A DEDUPLICACAO DE PCODES (VER 3211/3212).
003560 77  WS-PCODE-VISTO          PIC X       VALUE 'N'.
003570* -- LIGADO QUANDO 3212 ACHA O PCODE JA NA TABELA WS-TAB-PCODES.
003580     88  PCODE-JA-VISTO                  VALUE 'S'.
003590* -- VALOR CORRENTE ATE ACHAR (OU NAO) O PCODE NA TABELA.
003600     88  PCODE-NOVO                      VALUE 'N'.
003610
003620*----------- LINHA-MATRIZ DA DATA CORRENTE -------------------
003630* UMA CELULA POR COLUNA (PCODE) - PREENCHIDA E DESCARREGADA
003640* PARA CADA DATA DISTINTA (VER 3320/3330/3340).
003650 01  WS-LINHA-PIVOT.
003660* -- UMA CELULA POR COLUNA DE PCODE, NA MESMA ORDEM DA
003670* -- TABELA WS-TAB-PCODES.
003680     05  WS-CEL-VALOR OCCURS 50 TIMES.
003690* -- VALOR MEDIDO DESTA DATA/PCODE, SE HOUVER (VER 3332).
003700         10  WS-CEL-NUM          PIC S9(07)V9(04).
003710* -- A CELULA TEM VALOR PARA ESTA DATA/PCODE OU FICA EM
003720* -- BRANCO NO RELATORIO (VER 3342)?
003730         10  WS-CEL-PRESENTE     PIC X       VALUE 'N'.
003740             88  CEL-TEM-VALOR               VALUE 'S'.
003750             88  CEL-SEM-VALOR               VALUE 'N'.
003760     05  FILLER                  PIC X(01).
003770
003780* CAMPO EDITADO PARA IMPRESSAO DO VALOR (4 CASAS - RQ-0640) E
003790* DATA JA REFORMATADA PARA DD-MM-AAAA (VER 3341).
003800 77  WS-CEL-EDT              PIC -9999999.9999.
003810 77  WS-DATA-FORMATADA       PIC X(10)   VALUE SPACES.
003820
003830*----------- TABELA DE ESTACOES DISTINTAS (P/ MSG DE ERRO) --
003840 01  WS-TAB-ESTAC-VISTAS.
003850* -- SO EXISTE PARA MONTAR A LISTA 'PRESENT: ...' DA MENSAGEM
003860* -- DE ERRO DE 2300-VALIDA-ESTACAO-PRESENTE - NAO PARTICIPA
003870* -- DO PIVOTEAMENTO PROPRIAMENTE DITO.
003880     05  WS-ESTAC-VISTA OCCURS 50 TIMES
003890             INDEXED BY WS-IX-EV PIC X(08).
003900     05  FILLER                  PIC X(01).
003910* -- QUANTAS ESTACOES DISTINTAS JA FORAM ACUMULADAS NA TABELA.
003920 77  WS-QTD-DIST-ESTACOES    COMP PIC S9(04) VALUE ZERO.
003930
003940* SWITCH DE APOIO A DEDUPLICACAO DE ESTACOES (VER 2315/2316).
003950 77  WS-ACHOU-ESTACAO        PIC X       VALUE 'N'.
003960* -- ARMADO EM 2315 QUANDO A ESTACAO DO REGISTRO JA CONSTA
003970* -- NA TABELA WS-TAB-ESTAC-VISTAS - NAO REPETE NA LISTAGEM.
003980     88  ESTACAO-JA-VISTA                VALUE 'S'.
003990* -- VALOR CORRENTE QUANDO A ESTACAO AINDA NAO FOI ACUMULADA -
004000* -- 2316 INCLUI A ESTACAO NA TABELA NESTE CASO.
004010     88  ESTACAO-NOVA                    VALUE 'N'.
004020
004030*----------- CONTROLE DE PAGINACAO DO RELATORIO (RQ-0705) ---
004040* LIMITE DE LINHAS DE DETALHE POR FOLHA - QUANDO ESTOURA,
004050* 3340-GRAVA-DETALHE MANDA REESCREVER O CABECALHO NUMA FOLHA
004060* NOVA (TOP-OF-FORM) ANTES DE GRAVAR A PROXIMA LINHA.
004070* -- CONSTANTE DE FORMULARIO - 55 LINHAS DE DETALHE POR FOLHA.
004080 77  WS-MAX-LINHAS-PAGINA    COMP PIC S9(04) VALUE 55.
004090* -- LINHAS DE DETALHE JA GRAVADAS NA FOLHA CORRENTE.
004100 77  WS-QTD-LINHAS-PAGINA    COMP PIC S9(04) VALUE ZERO.
004110
004120*----------- MENSAGENS DE ERRO / VALIDACAO -------------------
004130* -- MENSAGEM FINAL EXIBIDA NO CONSOLE POR 9900-ERRO-FATAL.
004140 77  WS-MSG-ERRO             PIC X(80)   VALUE SPACES.
004150* -- LISTA DE COLUNAS OBRIGATORIAS QUE FALTARAM (VER 2100).
004160 77  WS-MSG-FALTANTES        PIC X(40)   VALUE SPACES.
004170* -- LISTA DE ESTACOES DISTINTAS PRESENTES NO ARQUIVO (VER 2320).
004180 77  WS-MSG-ESTACOES         PIC X(450)  VALUE SPACES.
004190* -- PONTEIRO DE MONTAGEM DO STRING EM 2100-VALIDA-COLUNAS.
004200 77  WS-PONTEIRO             COMP PIC S9(04) VALUE 1.
004210* -- PONTEIRO DE MONTAGEM DO STRING EM 2320/2321.
004220 77  WS-PONTEIRO2            COMP PIC S9(04) VALUE 1.
004230
004240* UM FLAG POR COLUNA OBRIGATORIA - USADOS EM 2100 PARA MONTAR
004250* A LISTA DE NOMES QUE FALTARAM NA MENSAGEM DE ERRO.
004260 01  WS-FLAGS-OBRIGATORIOS.
004270* -- LIGADO SE ALGUM REGISTRO CHEGOU COM MED-STATION-ID EM BRANCO.
004280     05  WS-FALTA-STATION        PIC X   VALUE 'N'.
004290         88  FALTOU-STATION              VALUE 'S'.
004300* -- LIGADO SE ALGUM REGISTRO CHEGOU COM MED-PCODE EM BRANCO.
004310     05  WS-FALTA-PCODE          PIC X   VALUE 'N'.
004320         88  FALTOU-PCODE                VALUE 'S'.
004330* -- LIGADO SE ALGUM REGISTRO CHEGOU COM MED-MEAS-DATE EM BRANCO.
004340     05  WS-FALTA-DATA           PIC X   VALUE 'N'.
004350         88  FALTOU-DATA                 VALUE 'S'.
004360* -- LIGADO SE ALGUM REGISTRO CHEGOU COM MED-TXT-RESULT EM BRANCO.
004370     05  WS-FALTA-RESULT         PIC X   VALUE 'N'.
004380         88  FALTOU-RESULT               VALUE 'S'.
004390     05  FILLER                  PIC X(04) VALUE SPACES.
004400
004410*----------- LINHAS DO RELATORIO (CABECALHO/DETALHE/RODAPE) -
004420* CABECALHO - REESCRITO NO TOPO DE CADA FOLHA (VER 6100).
004430 01  WS-CAB-1                    PIC X(740) VALUE SPACES.
004440* -- MOVIDA PARA REG-PIVSAI ANTES DA GRAVACAO (VER 6100).
004450 01  WS-CAB-1-R REDEFINES WS-CAB-1.
004460* -- ROTULO FIXO 'STATION' (VER 6100-ESCREVE-CABECALHO).
004470     05  CAB1-STATION            PIC X(09).
004480* -- ROTULO FIXO 'DATES'.
004490     05  CAB1-DATES              PIC X(11).
004500* -- UM ROTULO POR PCODE, MESMA ORDEM DAS COLUNAS DE DETALHE.
004510     05  CAB1-COL OCCURS 50 TIMES PIC X(14).
004520     05  FILLER                  PIC X(20).
004530
004540* DETALHE - UMA LINHA POR DATA DISTINTA DA ESTACAO PEDIDA.
004550 01  WS-DET-1                    PIC X(740) VALUE SPACES.
004560* -- MOVIDA PARA REG-PIVSAI ANTES DA GRAVACAO (VER 3340).
004570 01  WS-DET-1-R REDEFINES WS-DET-1.
004580* -- ESTACAO PEDIDA, REPETIDA EM TODA LINHA DE DETALHE.
004590     05  DET1-STATION            PIC X(09).
004600* -- DATA DA LINHA, JA REFORMATADA PARA DD-MM-AAAA (VER 3341).
004610     05  DET1-DATE               PIC X(11).
004620* -- UM VALOR (OU BRANCO) POR PCODE, MESMA ORDEM DO CABECALHO.
004630     05  DET1-COL OCCURS 50 TIMES PIC X(14).
004640     05  FILLER                  PIC X(20).
004650
004660* RODAPE - UMA UNICA LINHA DE TOTAIS DE CONTROLE (RQ-0702).
004670 01  WS-RODAPE                   PIC X(740) VALUE SPACES.
004680* -- MOVIDA PARA REG-PIVSAI ANTES DA GRAVACAO (VER 8000-TOTAIS).
004690 01  WS-RODAPE-R REDEFINES WS-RODAPE.
004700     05  FILLER                  PIC X(20) VALUE
004710             'RECORDS READ........:'.
004720* -- TOTAL DE REGISTROS LIDOS DE MEDENT (WS-QTD-LIDOS).
004730     05  ROD-LIDOS               PIC ZZZZZZZ9.
004740     05  FILLER                  PIC X(05).
004750     05  FILLER                  PIC X(22) VALUE
004760             'SELECTED FOR STATION:'.
004770* -- REGISTROS DA ESTACAO PEDIDA (WS-TOT-SELECIONADOS).
004780     05  ROD-SELEC               PIC ZZZZZZZ9.
004790     05  FILLER                  PIC X(05).
004800     05  FILLER                  PIC X(15) VALUE
004810             'OUTPUT ROWS...:'.
004820* -- LINHAS DE DETALHE EMITIDAS NO RELATORIO (WS-TOT-LINHAS).
004830     05  ROD-LINHAS              PIC ZZZ9.
004840     05  FILLER                  PIC X(05).
004850     05  FILLER                  PIC X(18) VALUE
004860             'VALUE COLUMNS.....:'.
004870* -- QUANTIDADE DE COLUNAS (PCODES) DO RELATORIO (WS-QTD-PCODES).
004880     05  ROD-COLUNAS             PIC ZZ9.
004890     05  FILLER                  PIC X(627).
004900
004910*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004920 PROCEDURE DIVISION.
004930
004940*==============================================================
004950* PARAGRAFO PRINCIPAL - ORQUESTRA O RUN DE PONTA A PONTA
004960* (UNIDADE PROCESS DO CONTRATO DE PIVOTEAMENTO DE ESTACOES)
004970*==============================================================
004980* -- UMA UNICA ESTACAO POR EXECUCAO (WS-STATION-PEDIDA, LIDA
004990* -- EM 0200-LE-PARM) - PARA OUTRA ESTACAO, RODA-SE O JOB DE
005000* -- NOVO COM OUTRO CARTAO DE PARAMETROS.
005010 0000-INICIO.
005020* -- ABRE OS 3 ARQUIVOS DO RUN (ENTRADA, PARAMETRO E SAIDA).
005030     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
005040* -- LE O CARTAO UNICO COM A ESTACAO E OS PCODES DE GRAFICO.
005050     PERFORM 0200-LE-PARM THRU 0200-EXIT.
005060* -- CARGA TOTAL DO ARQUIVO DE MEDICOES PARA A TABELA (RQ-0114).
005070     PERFORM 0300-CARREGA-MEDICOES THRU 0300-EXIT.
005080* -- COLUNAS OBRIGATORIAS EM BRANCO SAO ERRO FATAL (RQ-0255).
005090     PERFORM 2100-VALIDA-COLUNAS THRU 2100-EXIT.
005100* -- SO 'TUS' OU 'CT' SAO ESTACOES VALIDAS (RQ-0311).
005110     PERFORM 2200-VALIDA-ESTACAO-PERMITIDA THRU 2200-EXIT.
005120* -- A ESTACAO PEDIDA PRECISA APARECER NO ARQUIVO CARREGADO.
005130     PERFORM 2300-VALIDA-ESTACAO-PRESENTE THRU 2300-EXIT.
005140* -- MONTA A LISTA DE DATAS DISTINTAS DA ESTACAO (VIRAM LINHAS).
005150     PERFORM 3100-CONSTROI-DATAS THRU 3100-EXIT.
005160* -- MONTA E ORDENA A LISTA DE PCODES DA ESTACAO (RQ-0388).
005170     PERFORM 3200-CONSTROI-PCODES THRU 3200-EXIT.
005180* -- ESTACAO SEM NENHUM PCODE TAMBEM E ERRO FATAL.
005190     PERFORM 2400-VALIDA-PCODES-ENCONTRADOS THRU 2400-EXIT.
005200* -- SELECAO DE PCODES PARA GRAFICO - OS DOIS OU NENHUM (RQ-0477).
005210     PERFORM 2500-VALIDA-PCODES-GRAFICO THRU 2500-EXIT.
005220* -- CABECALHO DA 1A. FOLHA DO RELATORIO.
005230     PERFORM 6100-ESCREVE-CABECALHO THRU 6100-EXIT.
005240* -- PIVOTEAMENTO PROPRIAMENTE DITO - UMA LINHA POR DATA.
005250     PERFORM 3300-PREENCHE-MATRIZ THRU 3300-EXIT.
005260* -- RODAPE DE CONTROLE COM OS CONTADORES DO RUN (RQ-0702).
005270     PERFORM 8000-TOTAIS THRU 8000-EXIT.
005280* -- FECHA OS ARQUIVOS E DEVOLVE RC=0.
005290     PERFORM 9000-ENCERRA THRU 9000-EXIT.
005300     STOP RUN.
005310
005320*----------------------------------------------------------
005330* ABERTURA DOS ARQUIVOS DO RUN
005340*----------------------------------------------------------
005350 0100-ABRE-ARQUIVOS.
005360* -- ARQUIVO DE ENTRADA DE MEDICOES. SEM ELE NAO HA COMO
005370* -- PROSSEGUIR - ABORTA COM RC=16.
005380     OPEN INPUT MEDENT.
005390     IF WS-FS-MEDENT NOT = '00'
005400        MOVE 'MEASUREMENT INPUT FILE COULD NOT BE OPENED'
005410             TO WS-MSG-ERRO
005420        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
005430* -- CARTAO DE PARAMETROS (ESTACAO + PCODES DO GRAFICO).
005440     OPEN INPUT PARMET.
005450     IF WS-FS-PARMET NOT = '00'
005460        MOVE 'PARAMETER CARD FILE COULD NOT BE OPENED'
005470             TO WS-MSG-ERRO
005480        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
005490* -- SAIDA DO RELATORIO PIVOTADO.
005500     OPEN OUTPUT PIVSAI.
005510     IF WS-FS-PIVSAI NOT = '00'
005520        MOVE 'PIVOT REPORT OUTPUT COULD NOT BE OPENED'
005530             TO WS-MSG-ERRO
005540        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
005550 0100-EXIT.
005560     EXIT.
005570
005580*----------------------------------------------------------
005590* LEITURA DO CARTAO DE PARAMETROS (ESTACAO + PCODES GRAFICO)
005600*----------------------------------------------------------
005610* -- REGISTRO UNICO: ESTACAO PEDIDA + OS DOIS PCODES
005620* -- OPCIONAIS DO GRAFICO (VER 2500-VALIDA-PCODES-GRAFICO).
005630 0200-LE-PARM.
005640     READ PARMET
005650        AT END
005660           MOVE 'PARAMETER CARD IS EMPTY' TO WS-MSG-ERRO
005670           PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
005680     MOVE PARM-STATION-ID TO WS-STATION-PEDIDA.
005690 0200-EXIT.
005700     EXIT.
005710
005720*----------------------------------------------------------
005730* CARGA DO ARQUIVO DE MEDICOES PARA A TABELA EM MEMORIA E
005740* DETECCAO DE COLUNAS OBRIGATORIAS EM BRANCO (RQ-0255)
005750*----------------------------------------------------------
005760* -- ZERA O CONTADOR DE REGISTROS LIDOS E ARMA O LOOP DE
005770* -- LEITURA ATE FIM DE ARQUIVO.
005780 0300-CARREGA-MEDICOES.
005790     MOVE ZERO TO WS-QTD-LIDOS.
005800* -- SWITCH DE FIM-DE-ARQUIVO DA LEITURA (VER 0310).
005810     SET NAO-FIM-MEDENT TO TRUE.
005820     PERFORM 0310-LE-MEDICAO THRU 0310-EXIT
005830        UNTIL FIM-MEDENT.
005840 0300-EXIT.
005850     EXIT.
005860
005870*-------------------------------------------------------------
005880* -- LE UM REGISTRO, EMPILHA NA TABELA EM MEMORIA E MARCA OS
005890* -- FLAGS DE CAMPO OBRIGATORIO EM BRANCO (RQ-0255) PARA A
005900* -- VALIDACAO QUE RODA DEPOIS (2100-VALIDA-COLUNAS).
005910*-------------------------------------------------------------
005920 0310-LE-MEDICAO.
005930     READ MEDENT
005940        AT END
005950           SET FIM-MEDENT TO TRUE
005960           GO TO 0310-EXIT.
005970     ADD 1 TO WS-QTD-LIDOS.
005980* -- ESTOURO DA TABELA - VOLUMETRIA NAO PREVISTA NO CONTRATO.
005990     IF WS-QTD-LIDOS > 2000
006000        MOVE 'MEASUREMENT INPUT EXCEEDS TABLE LIMIT (2000)'
006010             TO WS-MSG-ERRO
006020        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
006030* -- EMPILHA O REGISTRO NA POSICAO WS-QTD-LIDOS DA TABELA.
006040     SET WS-IX-MED TO WS-QTD-LIDOS.
006050     MOVE MED-STATION-ID TO WS-MED-STATION (WS-IX-MED).
006060     MOVE MED-PCODE      TO WS-MED-PCODE   (WS-IX-MED).
006070     MOVE MED-MEAS-DATE  TO WS-MED-DATA    (WS-IX-MED).
006080     MOVE MED-RESULT     TO WS-MED-VALOR   (WS-IX-MED).
006090* -- TESTA CADA COLUNA OBRIGATORIA EM SEPARADO PARA QUE A
006100* -- MENSAGEM FINAL LISTE EXATAMENTE OS NOMES QUE FALTARAM.
006110     IF MED-STATION-ID = SPACES
006120        SET FALTOU-STATION TO TRUE.
006130     IF MED-PCODE = SPACES
006140        SET FALTOU-PCODE TO TRUE.
006150     IF MED-MEAS-DATE = SPACES
006160        SET FALTOU-DATA TO TRUE.
006170     IF MED-TXT-RESULT = SPACES
006180        SET FALTOU-RESULT TO TRUE.
006190 0310-EXIT.
006200     EXIT.
006210
006220*==============================================================
006230* VALIDATE - REGRAS DE ACEITACAO DO RUN (RQ-0255/0311)
006240*==============================================================
006250* -- MONTA (SE HOUVER) A LISTA DE COLUNAS OBRIGATORIAS QUE
006260* -- FALTARAM EM ALGUM REGISTRO E ABORTA O RUN COM A
006270* -- MENSAGEM PADRAO DO CONTRATO.
006280 2100-VALIDA-COLUNAS.
006290     MOVE SPACES TO WS-MSG-FALTANTES.
006300     MOVE 1 TO WS-PONTEIRO.
006310* -- CADA STRING ABAIXO SO ENTRA NA MENSAGEM SE O FLAG
006320* -- CORRESPONDENTE FOI LIGADO EM 0310-LE-MEDICAO.
006330     IF FALTOU-STATION
006340        STRING 'STATION-ID ' DELIMITED BY SIZE
006350           INTO WS-MSG-FALTANTES WITH POINTER WS-PONTEIRO.
006360* -- PCODE EM BRANCO EM ALGUM REGISTRO DA CARGA.
006370     IF FALTOU-PCODE
006380        STRING 'PCODE ' DELIMITED BY SIZE
006390           INTO WS-MSG-FALTANTES WITH POINTER WS-PONTEIRO.
006400* -- DATA DA MEDICAO EM BRANCO EM ALGUM REGISTRO DA CARGA.
006410     IF FALTOU-DATA
006420        STRING 'MEAS-DATE ' DELIMITED BY SIZE
006430           INTO WS-MSG-FALTANTES WITH POINTER WS-PONTEIRO.
006440* -- VALOR MEDIDO EM BRANCO EM ALGUM REGISTRO DA CARGA.
006450     IF FALTOU-RESULT
006460        STRING 'RESULT ' DELIMITED BY SIZE
006470           INTO WS-MSG-FALTANTES WITH POINTER WS-PONTEIRO.
006480* -- SO ABORTA DEPOIS DE MONTADA A LISTA COMPLETA DE NOMES.
006490     IF FALTOU-STATION OR FALTOU-PCODE
006500                        OR FALTOU-DATA OR FALTOU-RESULT
006510        STRING 'MISSING REQUIRED COLUMNS: ' DELIMITED BY SIZE
006520               WS-MSG-FALTANTES DELIMITED BY SIZE
006530               INTO WS-MSG-ERRO
006540        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
006550 2100-EXIT.
006560     EXIT.
006570
006580*-------------------------------------------------------------
006590* -- SO EXISTEM DUAS ESTACOES NO CONTRATO: TUS E CT (RQ-0311).
006600* -- QUALQUER OUTRO VALOR PEDIDO NO CARTAO DE PARAMETROS E
006610* -- ERRO FATAL DE VALIDACAO.
006620*-------------------------------------------------------------
006630 2200-VALIDA-ESTACAO-PERMITIDA.
006640     IF WS-STATION-PEDIDA NOT = 'TUS'
006650        AND WS-STATION-PEDIDA NOT = 'CT'
006660        STRING "INVALID STATION ID: '" DELIMITED BY SIZE
006670               WS-STATION-PEDIDA DELIMITED BY SPACE
006680               "'. MUST BE EITHER 'TUS' OR 'CT'"
006690                                  DELIMITED BY SIZE
006700               INTO WS-MSG-ERRO
006710        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
006720 2200-EXIT.
006730     EXIT.
006740
006750*-------------------------------------------------------------
006760* -- CONFERE SE A ESTACAO PEDIDA APARECE NO ARQUIVO E, DE
006770* -- PASSAGEM, MONTA A LISTA DE ESTACOES DISTINTAS PRESENTES
006780* -- (USADA SOMENTE NA MENSAGEM DE ERRO ABAIXO).
006790*-------------------------------------------------------------
006800 2300-VALIDA-ESTACAO-PRESENTE.
006810     MOVE ZERO TO WS-QTD-PRESENTE.
006820     MOVE ZERO TO WS-QTD-DIST-ESTACOES.
006830* -- UMA PASSADA NA TABELA INTEIRA, JA CARREGADA EM MEMORIA.
006840     PERFORM 2310-CONFERE-ESTACAO THRU 2310-EXIT
006850        VARYING WS-IX-MED FROM 1 BY 1
006860        UNTIL WS-IX-MED > WS-QTD-LIDOS.
006870* -- NENHUMA OCORRENCIA DA ESTACAO PEDIDA - ERRO FATAL COM A
006880* -- LISTA DAS ESTACOES QUE DE FATO APARECEM NO ARQUIVO.
006890     IF WS-QTD-PRESENTE = ZERO
006900* -- SERIALIZA A LISTA DE ESTACOES DISTINTAS ANTES DE MONTAR
006910* -- A MENSAGEM (PRECISA ESTAR PRONTA NO STRING ABAIXO).
006920        PERFORM 2320-LISTA-ESTACOES-PRESENTES THRU 2320-EXIT
006930        STRING "STATION ID '" DELIMITED BY SIZE
006940               WS-STATION-PEDIDA DELIMITED BY SPACE
006950               "' not found in the uploaded file. "
006960                                  DELIMITED BY SIZE
006970               'Present: ' DELIMITED BY SIZE
006980               WS-MSG-ESTACOES DELIMITED BY SIZE
006990               INTO WS-MSG-ERRO
007000        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
007010 2300-EXIT.
007020     EXIT.
007030
007040*-------------------------------------------------------------
007050* -- CONTA QUANTAS VEZES A ESTACAO PEDIDA OCORRE E, DE
007060* -- PASSAGEM, ACUMULA TODAS AS ESTACOES DISTINTAS VISTAS.
007070*-------------------------------------------------------------
007080 2310-CONFERE-ESTACAO.
007090* -- SO CONTA SE FOR A ESTACAO PEDIDA NO CARTAO.
007100     IF WS-MED-STATION (WS-IX-MED) = WS-STATION-PEDIDA
007110        ADD 1 TO WS-QTD-PRESENTE.
007120* -- INDEPENDE DA ESTACAO SER A PEDIDA - ACUMULA TODAS AS
007130* -- ESTACOES DISTINTAS DO ARQUIVO PARA A MSG DE ERRO.
007140     PERFORM 2315-ACUMULA-ESTACAO-DIST THRU 2315-EXIT.
007150 2310-EXIT.
007160     EXIT.
007170
007180*-------------------------------------------------------------
007190* -- DEDUPLICACAO LINEAR - SO ENTRA ESTACAO AINDA NAO VISTA
007200* -- NA TABELA (LIMITE DE 50 ESTACOES DISTINTAS).
007210*-------------------------------------------------------------
007220 2315-ACUMULA-ESTACAO-DIST.
007230     SET ESTACAO-NOVA TO TRUE.
007240     PERFORM 2316-PROCURA-ESTACAO THRU 2316-EXIT
007250        VARYING WS-IX-EV FROM 1 BY 1
007260        UNTIL WS-IX-EV > WS-QTD-DIST-ESTACOES
007270        OR ESTACAO-JA-VISTA.
007280     IF ESTACAO-NOVA AND WS-QTD-DIST-ESTACOES < 50
007290        ADD 1 TO WS-QTD-DIST-ESTACOES
007300        MOVE WS-MED-STATION (WS-IX-MED)
007310             TO WS-ESTAC-VISTA (WS-QTD-DIST-ESTACOES).
007320 2315-EXIT.
007330     EXIT.
007340
007350*-------------------------------------------------------------
007360* -- COMPARA A ESTACAO DO REGISTRO CORRENTE COM A POSICAO
007370* -- CORRENTE DA TABELA DE DISTINTAS.
007380*-------------------------------------------------------------
007390 2316-PROCURA-ESTACAO.
007400     IF WS-ESTAC-VISTA (WS-IX-EV) = WS-MED-STATION (WS-IX-MED)
007410        SET ESTACAO-JA-VISTA TO TRUE.
007420 2316-EXIT.
007430     EXIT.
007440
007450*-------------------------------------------------------------
007460* -- SERIALIZA AS ESTACOES DISTINTAS EM UMA UNICA STRING,
007470* -- SEPARADAS POR ESPACO, PARA ENTRAR NA MENSAGEM DE ERRO
007480* -- 'STATION ID ... NOT FOUND ... PRESENT: ...'.
007490*-------------------------------------------------------------
007500 2320-LISTA-ESTACOES-PRESENTES.
007510     MOVE SPACES TO WS-MSG-ESTACOES.
007520     MOVE 1 TO WS-PONTEIRO2.
007530     PERFORM 2321-CONCATENA-ESTACAO THRU 2321-EXIT
007540        VARYING WS-IX-EV FROM 1 BY 1
007550        UNTIL WS-IX-EV > WS-QTD-DIST-ESTACOES.
007560 2320-EXIT.
007570     EXIT.
007580
007590*-------------------------------------------------------------
007600* -- UMA ESTACAO POR VEZ, VIA STRING COM PONTEIRO CORRENTE.
007610*-------------------------------------------------------------
007620 2321-CONCATENA-ESTACAO.
007630     STRING WS-ESTAC-VISTA (WS-IX-EV) DELIMITED BY SPACE
007640            ' ' DELIMITED BY SIZE
007650            INTO WS-MSG-ESTACOES WITH POINTER WS-PONTEIRO2.
007660 2321-EXIT.
007670     EXIT.
007680
007690*-------------------------------------------------------------
007700* -- SE A ESTACAO EXISTE MAS NENHUM REGISTRO TROUXE PCODE
007710* -- (ARQUIVO SO COM OUTRA ESTACAO NAS COLUNAS DE PCODE), O
007720* -- RUN TAMBEM E ABORTADO - NAO HA O QUE PIVOTEAR.
007730*-------------------------------------------------------------
007740 2400-VALIDA-PCODES-ENCONTRADOS.
007750     IF WS-QTD-PCODES = ZERO
007760        MOVE 'NO PCODES FOUND FOR SELECTED STATION'
007770             TO WS-MSG-ERRO
007780        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
007790 2400-EXIT.
007800     EXIT.
007810
007820*-------------------------------------------------------------
007830* -- SELECAO DE PCODES PARA GRAFICO (RQ-0477) - SE INFORMADO
007840* -- UM, OS DOIS SAO OBRIGATORIOS. PCODE FORA DAS COLUNAS DO
007850* -- RELATORIO E IGNORADO SILENCIOSAMENTE (NAO E ERRO). A
007860* -- CHECAGEM RODA SEMPRE - NAO HA MAIS SWITCH DE GRAFICO
007870* -- LIGADO/DESLIGADO (VER RQ-0706 NO LOG ACIMA).
007880*-------------------------------------------------------------
007890 2500-VALIDA-PCODES-GRAFICO.
007900     IF PARM-PCODE-GRAF-1 = SPACES
007910        AND PARM-PCODE-GRAF-2 = SPACES
007920        GO TO 2500-EXIT.
007930     IF (PARM-PCODE-GRAF-1 = SPACES
007940        AND PARM-PCODE-GRAF-2 NOT = SPACES)
007950        OR (PARM-PCODE-GRAF-2 = SPACES
007960        AND PARM-PCODE-GRAF-1 NOT = SPACES)
007970        MOVE 'BOTH CHART PCODES MUST BE SUPPLIED TOGETHER'
007980             TO WS-MSG-ERRO
007990        PERFORM 9900-ERRO-FATAL THRU 9900-EXIT.
008000 2500-EXIT.
008010     EXIT.
008020
008030*==============================================================
008040* ANALYZE - PIVOTEAMENTO DA ESTACAO PEDIDA (RQ-0114/0388/0430)
008050*==============================================================
008060* -- MONTA A LISTA DE DATAS DISTINTAS NA ORDEM DE PRIMEIRA
008070* -- OCORRENCIA NO ARQUIVO (NAO ORDENADA) E, DE PASSAGEM,
008080* -- ACUMULA O TOTAL DE REGISTROS SELECIONADOS PARA A ESTACAO.
008090 3100-CONSTROI-DATAS.
008100     MOVE ZERO TO WS-QTD-DATAS.
008110     MOVE ZERO TO WS-TOT-SELECIONADOS.
008120     PERFORM 3110-PARA-CADA-MED-DATA THRU 3110-EXIT
008130        VARYING WS-IX-MED FROM 1 BY 1
008140        UNTIL WS-IX-MED > WS-QTD-LIDOS.
008150 3100-EXIT.
008160     EXIT.
008170
008180*-------------------------------------------------------------
008190* -- SO CONSIDERA REGISTROS DA ESTACAO PEDIDA NO CARTAO.
008200*-------------------------------------------------------------
008210 3110-PARA-CADA-MED-DATA.
008220     IF WS-MED-STATION (WS-IX-MED) = WS-STATION-PEDIDA
008230        ADD 1 TO WS-TOT-SELECIONADOS
008240        PERFORM 3120-PROCURA-DATA THRU 3120-EXIT.
008250 3110-EXIT.
008260     EXIT.
008270
008280*-------------------------------------------------------------
008290* -- DEDUPLICACAO LINEAR DE DATAS - MESMA TECNICA DA TABELA
008300* -- DE ESTACOES ACIMA (VER 2315-ACUMULA-ESTACAO-DIST).
008310*-------------------------------------------------------------
008320 3120-PROCURA-DATA.
008330     SET DATA-NOVA TO TRUE.
008340     PERFORM 3121-COMPARA-DATA THRU 3121-EXIT
008350        VARYING WS-IX-DAT FROM 1 BY 1
008360        UNTIL WS-IX-DAT > WS-QTD-DATAS
008370        OR DATA-JA-VISTA.
008380     IF DATA-NOVA AND WS-QTD-DATAS < 366
008390        ADD 1 TO WS-QTD-DATAS
008400        MOVE WS-MED-DATA (WS-IX-MED) TO WS-DATA-DIST (WS-QTD-DATAS).
008410 3120-EXIT.
008420     EXIT.
008430
008440*-------------------------------------------------------------
008450* -- COMPARA A DATA DO REGISTRO COM A POSICAO CORRENTE DA
008460* -- TABELA DE DATAS DISTINTAS.
008470*-------------------------------------------------------------
008480 3121-COMPARA-DATA.
008490     IF WS-DATA-DIST (WS-IX-DAT) = WS-MED-DATA (WS-IX-MED)
008500        SET DATA-JA-VISTA TO TRUE.
008510 3121-EXIT.
008520     EXIT.
008530
008540*-------------------------------------------------------------
008550* -- MONTA A LISTA DE PCODES DISTINTOS DA ESTACAO PEDIDA E
008560* -- ORDENA EM ORDEM ASCENDENTE DE CARACTERE (RQ-0388).
008570*-------------------------------------------------------------
008580 3200-CONSTROI-PCODES.
008590     MOVE ZERO TO WS-QTD-PCODES.
008600     PERFORM 3210-PARA-CADA-MED-PCODE THRU 3210-EXIT
008610        VARYING WS-IX-MED FROM 1 BY 1
008620        UNTIL WS-IX-MED > WS-QTD-LIDOS.
008630     PERFORM 3220-ORDENA-PCODES THRU 3220-EXIT.
008640 3200-EXIT.
008650     EXIT.
008660
008670*-------------------------------------------------------------
008680* -- SO CONSIDERA REGISTROS DA ESTACAO PEDIDA NO CARTAO.
008690*-------------------------------------------------------------
008700 3210-PARA-CADA-MED-PCODE.
008710     IF WS-MED-STATION (WS-IX-MED) = WS-STATION-PEDIDA
008720        PERFORM 3211-PROCURA-PCODE THRU 3211-EXIT.
008730 3210-EXIT.
008740     EXIT.
008750
008760*-------------------------------------------------------------
008770* -- DEDUPLICACAO LINEAR DE PCODES (MESMA TECNICA DE SEMPRE).
008780*-------------------------------------------------------------
008790 3211-PROCURA-PCODE.
008800     SET PCODE-NOVO TO TRUE.
008810     PERFORM 3212-COMPARA-PCODE THRU 3212-EXIT
008820        VARYING WS-IX-PCD FROM 1 BY 1
008830        UNTIL WS-IX-PCD > WS-QTD-PCODES
008840        OR PCODE-JA-VISTO.
008850     IF PCODE-NOVO AND WS-QTD-PCODES < 50
008860        ADD 1 TO WS-QTD-PCODES
008870        MOVE WS-MED-PCODE (WS-IX-MED) TO WS-PCODE-DIST (WS-QTD-PCODES).
008880 3211-EXIT.
008890     EXIT.
008900
008910*-------------------------------------------------------------
008920* -- COMPARA O PCODE DO REGISTRO COM A POSICAO CORRENTE DA
008930* -- TABELA DE PCODES DISTINTOS.
008940*-------------------------------------------------------------
008950 3212-COMPARA-PCODE.
008960     IF WS-PCODE-DIST (WS-IX-PCD) = WS-MED-PCODE (WS-IX-MED)
008970        SET PCODE-JA-VISTO TO TRUE.
008980 3212-EXIT.
008990     EXIT.
009000
009010*-------------------------------------------------------------
009020* -- ORDENACAO POR TROCA (BOLHA) - TABELA PEQUENA (MAX. 50),
009030* -- NAO JUSTIFICA UM SORT EXTERNO.
009040*-------------------------------------------------------------
009050 3220-ORDENA-PCODES.
009060* -- TABELA COM 0 OU 1 PCODE JA ESTA ORDENADA.
009070     IF WS-QTD-PCODES < 2
009080        GO TO 3220-EXIT.
009090     PERFORM 3221-PASSADA-EXTERNA THRU 3221-EXIT
009100        VARYING WS-IX-PCD FROM 1 BY 1
009110        UNTIL WS-IX-PCD > WS-QTD-PCODES.
009120 3220-EXIT.
009130     EXIT.
009140
009150*-------------------------------------------------------------
009160* -- UMA PASSADA EXTERNA POR ELEMENTO DA TABELA.
009170*-------------------------------------------------------------
009180 3221-PASSADA-EXTERNA.
009190     PERFORM 3222-PASSADA-INTERNA THRU 3222-EXIT
009200        VARYING WS-IX-PCD2 FROM 1 BY 1
009210        UNTIL WS-IX-PCD2 > WS-QTD-PCODES - 1.
009220 3221-EXIT.
009230     EXIT.
009240
009250*-------------------------------------------------------------
009260* -- TROCA O PAR SE ESTIVER FORA DA ORDEM ASCENDENTE.
009270*-------------------------------------------------------------
009280 3222-PASSADA-INTERNA.
009290* -- TROCA CLASSICA POR VARIAVEL AUXILIAR (WS-PCODE-TROCA).
009300     IF WS-PCODE-DIST (WS-IX-PCD2) > WS-PCODE-DIST (WS-IX-PCD2 + 1)
009310        MOVE WS-PCODE-DIST (WS-IX-PCD2) TO WS-PCODE-TROCA
009320        MOVE WS-PCODE-DIST (WS-IX-PCD2 + 1)
009330             TO WS-PCODE-DIST (WS-IX-PCD2)
009340        MOVE WS-PCODE-TROCA TO WS-PCODE-DIST (WS-IX-PCD2 + 1).
009350 3222-EXIT.
009360     EXIT.
009370
009380*-------------------------------------------------------------
009390* -- PARA CADA DATA DISTINTA (ORDEM DE 1A. OCORRENCIA), MONTA
009400* -- A LINHA DE VALORES E GRAVA O DETALHE NO RELATORIO.
009410*-------------------------------------------------------------
009420 3300-PREENCHE-MATRIZ.
009430* -- ZERA O CONTADOR DE LINHAS DE DETALHE EMITIDAS NO RUN.
009440     MOVE ZERO TO WS-TOT-LINHAS.
009450     PERFORM 3310-PARA-CADA-DATA THRU 3310-EXIT
009460        VARYING WS-IX-DAT FROM 1 BY 1
009470        UNTIL WS-IX-DAT > WS-QTD-DATAS.
009480 3300-EXIT.
009490     EXIT.
009500
009510*-------------------------------------------------------------
009520* -- PARA CADA DATA: ZERA A LINHA-MATRIZ, VARRE TODAS AS
009530* -- MEDICOES CARREGADAS E GRAVA O DETALHE JA PRONTO.
009540*-------------------------------------------------------------
009550 3310-PARA-CADA-DATA.
009560* -- ZERA A LINHA-MATRIZ ANTES DE VARRER AS MEDICOES.
009570     PERFORM 3320-LIMPA-LINHA THRU 3320-EXIT.
009580* -- VARRE TODAS AS MEDICOES CARREGADAS PROCURANDO A DATA.
009590     PERFORM 3330-PARA-CADA-MED THRU 3330-EXIT
009600        VARYING WS-IX-MED FROM 1 BY 1
009610        UNTIL WS-IX-MED > WS-QTD-LIDOS.
009620* -- LINHA-MATRIZ PRONTA - GRAVA O DETALHE DESTA DATA.
009630     PERFORM 3340-GRAVA-DETALHE THRU 3340-EXIT.
009640 3310-EXIT.
009650     EXIT.
009660
009670*-------------------------------------------------------------
009680* -- LIMPA TODAS AS CELULAS DA LINHA-MATRIZ CORRENTE.
009690*-------------------------------------------------------------
009700 3320-LIMPA-LINHA.
009710     PERFORM 3321-LIMPA-CELULA THRU 3321-EXIT
009720        VARYING WS-IX-PCD FROM 1 BY 1
009730        UNTIL WS-IX-PCD > WS-QTD-PCODES.
009740 3320-EXIT.
009750     EXIT.
009760
009770*-------------------------------------------------------------
009780* -- MARCA A CELULA COMO SEM VALOR ATE PROVA EM CONTRARIO.
009790*-------------------------------------------------------------
009800 3321-LIMPA-CELULA.
009810     SET CEL-SEM-VALOR (WS-IX-PCD) TO TRUE.
009820     MOVE ZERO TO WS-CEL-NUM (WS-IX-PCD).
009830 3321-EXIT.
009840     EXIT.
009850
009860*-------------------------------------------------------------
009870* -- SE O REGISTRO E DA ESTACAO/DATA CORRENTE, GRAVA O VALOR
009880* -- NA CELULA DA COLUNA CORRESPONDENTE. REGISTRO POSTERIOR
009890* -- SOBREPOE O ANTERIOR (RQ-0430 - VALE O ULTIMO LIDO).
009900*-------------------------------------------------------------
009910 3330-PARA-CADA-MED.
009920     IF WS-MED-STATION (WS-IX-MED) = WS-STATION-PEDIDA
009930        AND WS-MED-DATA (WS-IX-MED) = WS-DATA-DIST (WS-IX-DAT)
009940        PERFORM 3331-LOCALIZA-COLUNA THRU 3331-EXIT.
009950 3330-EXIT.
009960     EXIT.
009970
009980*-------------------------------------------------------------
009990* -- ACHA A COLUNA (PCODE) CORRESPONDENTE AO REGISTRO.
010000*-------------------------------------------------------------
010010 3331-LOCALIZA-COLUNA.
010020     PERFORM 3332-COMPARA-COLUNA THRU 3332-EXIT
010030        VARYING WS-IX-PCD FROM 1 BY 1
010040        UNTIL WS-IX-PCD > WS-QTD-PCODES.
010050 3331-EXIT.
010060     EXIT.
010070
010080*-------------------------------------------------------------
010090* -- SE O PCODE BATE COM A COLUNA CORRENTE, GRAVA O VALOR -
010100* -- REGISTRO POSTERIOR NA MESMA CELULA SOBREPOE (RQ-0430).
010110*-------------------------------------------------------------
010120 3332-COMPARA-COLUNA.
010130     IF WS-PCODE-DIST (WS-IX-PCD) = WS-MED-PCODE (WS-IX-MED)
010140        MOVE WS-MED-VALOR (WS-IX-MED) TO WS-CEL-NUM (WS-IX-PCD)
010150        SET CEL-TEM-VALOR (WS-IX-PCD) TO TRUE.
010160 3332-EXIT.
010170     EXIT.
010180
010190*-------------------------------------------------------------
010200* -- MONTA E GRAVA UMA LINHA DE DETALHE (UMA DATA) DO
010210* -- RELATORIO PIVOTADO. QUANDO A FOLHA ENCHE, REESCREVE O
010220* -- CABECALHO NUMA FOLHA NOVA ANTES DE GRAVAR (RQ-0705).
010230*-------------------------------------------------------------
010240 3340-GRAVA-DETALHE.
010250* -- LOTOU A FOLHA - QUEBRA DE PAGINA COM CABECALHO DE NOVO.
010260     IF WS-QTD-LINHAS-PAGINA >= WS-MAX-LINHAS-PAGINA
010270        PERFORM 6100-ESCREVE-CABECALHO THRU 6100-EXIT.
010280     MOVE SPACES TO WS-DET-1.
010290     MOVE WS-STATION-PEDIDA TO DET1-STATION.
010300* -- DATA VEM NO FORMATO ISO NA TABELA - REFORMATA PARA A
010310* -- APRESENTACAO DO RELATORIO (DD-MM-AAAA).
010320     PERFORM 3341-FORMATA-DATA THRU 3341-EXIT.
010330     MOVE WS-DATA-FORMATADA TO DET1-DATE.
010340* -- UMA COLUNA POR PCODE, NA MESMA ORDEM DO CABECALHO.
010350     PERFORM 3342-PARA-CADA-COLUNA THRU 3342-EXIT
010360        VARYING WS-IX-PCD FROM 1 BY 1
010370        UNTIL WS-IX-PCD > WS-QTD-PCODES.
010380     MOVE WS-DET-1 TO REG-PIVSAI.
010390     WRITE REG-PIVSAI AFTER ADVANCING 1.
010400     ADD 1 TO WS-TOT-LINHAS.
010410* -- CONTA LINHA DESTA FOLHA PARA A PROXIMA CHECAGEM DE
010420* -- QUEBRA DE PAGINA, LA EM CIMA NESTE MESMO PARAGRAFO.
010430     ADD 1 TO WS-QTD-LINHAS-PAGINA.
010440 3340-EXIT.
010450     EXIT.
010460
010470*-------------------------------------------------------------
010480* -- REFORMATA A DATA DE AAAA-MM-DD (ISO) PARA DD-MM-AAAA
010490*-------------------------------------------------------------
010500 3341-FORMATA-DATA.
010510     STRING WS-DATA-DIST (WS-IX-DAT) (9:2) DELIMITED BY SIZE
010520            '-' DELIMITED BY SIZE
010530            WS-DATA-DIST (WS-IX-DAT) (6:2) DELIMITED BY SIZE
010540            '-' DELIMITED BY SIZE
010550            WS-DATA-DIST (WS-IX-DAT) (1:4) DELIMITED BY SIZE
010560            INTO WS-DATA-FORMATADA.
010570 3341-EXIT.
010580     EXIT.
010590
010600*-------------------------------------------------------------
010610* -- CELULA SEM VALOR SAI EM BRANCO NO RELATORIO (NAO E ZERO).
010620*-------------------------------------------------------------
010630 3342-PARA-CADA-COLUNA.
010640     IF CEL-TEM-VALOR (WS-IX-PCD)
010650        MOVE WS-CEL-NUM (WS-IX-PCD) TO WS-CEL-EDT
010660        MOVE WS-CEL-EDT TO DET1-COL (WS-IX-PCD)
010670     ELSE
010680        MOVE SPACES TO DET1-COL (WS-IX-PCD).
010690 3342-EXIT.
010700     EXIT.
010710
010720*==============================================================
010730* PROCESS (CONT.) - EMISSAO DO RELATORIO PIVOTADO
010740*==============================================================
010750* -- CABECALHO COM UMA COLUNA POR PCODE DISTINTO. E CHAMADO
010760* -- UMA VEZ NO INICIO DO RUN E DE NOVO A CADA QUEBRA DE
010770* -- PAGINA (VER 3340-GRAVA-DETALHE E RQ-0705 NO LOG ACIMA).
010780 6100-ESCREVE-CABECALHO.
010790     MOVE SPACES TO WS-CAB-1.
010800     MOVE 'STATION' TO CAB1-STATION.
010810     MOVE 'DATES' TO CAB1-DATES.
010820* -- UMA CHAMADA POR PCODE - COLUNAS NA MESMA ORDEM DO
010830* -- DETALHE (VER 3342-PARA-CADA-COLUNA).
010840     PERFORM 6110-CABECALHO-COLUNA THRU 6110-EXIT
010850        VARYING WS-IX-PCD FROM 1 BY 1
010860        UNTIL WS-IX-PCD > WS-QTD-PCODES.
010870     MOVE WS-CAB-1 TO REG-PIVSAI.
010880* -- SALTA PARA O TOPO DE UMA FOLHA NOVA A CADA CABECALHO.
010890     WRITE REG-PIVSAI AFTER ADVANCING WS-TOPO-PAGINA.
010900     MOVE ZERO TO WS-QTD-LINHAS-PAGINA.
010910 6100-EXIT.
010920     EXIT.
010930
010940*-------------------------------------------------------------
010950* -- UMA CHAMADA POR COLUNA (PCODE) DO CABECALHO.
010960*-------------------------------------------------------------
010970 6110-CABECALHO-COLUNA.
010980     MOVE WS-PCODE-DIST (WS-IX-PCD) TO CAB1-COL (WS-IX-PCD).
010990 6110-EXIT.
011000     EXIT.
011010
011020*==============================================================
011030* TOTAIS / CONTROLE DO RUN (RODAPE DO RELATORIO) - RQ-0702
011040*==============================================================
011050* -- UMA UNICA LINHA DE RODAPE, GRAVADA UMA VEZ APOS A
011060* -- ULTIMA LINHA DE DETALHE - NAO PARTICIPA DA PAGINACAO.
011070 8000-TOTAIS.
011080* -- OS 4 CONTADORES DO RODAPE (RQ-0702) - LIDOS, SELECIONADOS
011090* -- PARA A ESTACAO, LINHAS DE DETALHE EMITIDAS E COLUNAS.
011100     MOVE WS-QTD-LIDOS TO ROD-LIDOS.
011110     MOVE WS-TOT-SELECIONADOS TO ROD-SELEC.
011120     MOVE WS-TOT-LINHAS TO ROD-LINHAS.
011130     MOVE WS-QTD-PCODES TO ROD-COLUNAS.
011140     MOVE WS-RODAPE TO REG-PIVSAI.
011150     WRITE REG-PIVSAI AFTER ADVANCING 1.
011160 8000-EXIT.
011170     EXIT.
011180
011190*-------------------------------------------------------------
011200* -- ENCERRAMENTO NORMAL DO RUN (SEM ERRO DE VALIDACAO).
011210*-------------------------------------------------------------
011220 9000-ENCERRA.
011230* -- FECHA OS 3 ARQUIVOS DO RUN E DEVOLVE RC=0 AO JCL.
011240     CLOSE MEDENT.
011250     CLOSE PARMET.
011260     CLOSE PIVSAI.
011270     MOVE ZERO TO RETURN-CODE.
011280 9000-EXIT.
011290     EXIT.
011300
011310*-------------------------------------------------------------
011320* -- SAIDA FATAL DE VALIDACAO - MENSAGEM NO CONSOLE E RC=16.
011330* -- QUALQUER PARAGRAFO DE VALIDACAO (2100 A 2500) CAI AQUI
011340* -- PARA ABORTAR O RUN DE MANEIRA UNIFORME.
011350*-------------------------------------------------------------
011360 9900-ERRO-FATAL.
011370* -- MENSAGEM PADRAO DO CONTRATO PARA O OPERADOR NO CONSOLE.
011380     DISPLAY 'PIVEST-COB *** ' WS-MSG-ERRO.
011390* -- FECHA O QUE ESTIVER ABERTO ANTES DE ABORTAR O RUN.
011400     CLOSE MEDENT.
011410     CLOSE PARMET.
011420     CLOSE PIVSAI.
011430     MOVE 16 TO RETURN-CODE.
011440     STOP RUN.
011450 9900-EXIT.
011460     EXIT.
